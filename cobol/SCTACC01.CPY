000100******************************************************************        
000200*        COPY SCTACC01   -   ACCIONES MIEMBRO DE UN SECTOR       *        
000300*        APLICACION  :  ANALISIS DE ROTACION DE SECTORES         *        
000400*        USADA POR   :  BVMRUP01                                 *        
000500*        UN REGISTRO POR CADA ACCION QUE PERTENECE A UN SECTOR,  *        
000600*        ARCHIVO ORDENADO POR SCA-NOMBRE-SECTOR.  LONGITUD: 32.  *        
000700******************************************************************        
000800 01  SCA-REGISTRO-ACCION-SECTOR.                                          
000900     05  SCA-NOMBRE-SECTOR         PIC X(25).                             
001000     05  SCA-TICKER-ACCION         PIC X(06).                             
001100     05  FILLER                    PIC X(01).                             
