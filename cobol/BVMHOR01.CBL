000100******************************************************************        
000200* FECHA       : 03/06/1992                                       *        
000300* PROGRAMADOR : PEDRO RAMOS                                      *        
000400* APLICACION  : BOLSA DE VALORES - ANALISIS DE MERCADO           *        
000500* PROGRAMA    : BVMHOR01, CONTROL DE HORARIO DE MERCADO          *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : ESTE PROGRAMA NO LEE NI ESCRIBE ARCHIVOS, SOLO   *        
000800*             : VALIDA CONTRA LA FECHA Y HORA DEL SISTEMA SI EL  *        
000900*             : MERCADO ESTA ABIERTO (LUNES A VIERNES, DE LAS    *        
001000*             : 09:30 A LAS 16:00 HORA DEL ESTE).  SI EL MERCADO *        
001100*             : ESTA CERRADO, AVISA EL MOTIVO Y DEVUELVE CODIGO  *        
001200*             : DE RETORNO 04 PARA QUE EL JCL/SCRIPT QUE SIGUE A *        
001300*             : BVMHOR01 DECIDA SI CONTINUA CON EL ESCANEO.      *        
001400* ARCHIVOS    : NO APLICA                                        *        
001500* PROGRAMA(S) : NO APLICA                                        *        
001600******************************************************************        
001700*                 BITACORA DE MODIFICACIONES                     *        
001800******************************************************************        
001900* 03/06/1992 PEDR  TICKET 11190 PROGRAMA ORIGINAL.  VALIDA FIN   *        
002000*                   DE SEMANA Y HORARIO DE 09:30 A 16:00.        *        
002100* 22/02/1993 PEDR  TICKET 11212 SE AGREGA EL CODIGO DE RETORNO   *        
002200*                   04 CUANDO EL MERCADO ESTA CERRADO, PARA QUE  *        
002300*                   EL JOB SIGUIENTE DECIDA SI CONTINUA.         *        
002400* 18/10/1995 CAIX  TICKET 11340 SE ACLARA EN EL AVISO EL MOTIVO  *        
002500*                   EXACTO DEL CIERRE (FIN DE SEMANA, AUN NO     *        
002600*                   ABRE, YA CERRO).                             *        
002700* 07/08/1998 LXAJ  TICKET 11405 REVISION Y2K - ESTE PROGRAMA NO  *        
002800*                   MANEJA FECHAS CON ANIO DE 2 DIGITOS, SE      *        
002900*                   CONFIRMA SIN CAMBIOS NECESARIOS.             *        
003000* 14/04/2000 CAIX  TICKET 11445 SE ACEPTA LA HORA DEL SISTEMA    *        
003100*                   CON CENTESIMAS DE SEGUNDO (WKS-HORA-SISTEMA) *        
003200*                   PARA ALINEAR CON EL RELOJ DEL SERVIDOR.      *        
003300******************************************************************        
003400 IDENTIFICATION DIVISION.                                                 
003500 PROGRAM-ID. BVMHOR01.                                                    
003600 AUTHOR. PEDRO RAMOS.                                                     
003700 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BOLSA DE VALORES.               
003800 DATE-WRITTEN. 03/06/1992.                                                
003900 DATE-COMPILED. 14/04/2000.                                               
004000 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNICAMENTE.             
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SPECIAL-NAMES.                                                           
004400     CLASS DIA-HABIL-VALIDO IS "1" THRU "5".                              
004500 DATA DIVISION.                                                           
004600 WORKING-STORAGE SECTION.                                                 
004700* --------->      DIA DE LA SEMANA DEL SISTEMA (1=LUNES..7=DOM)           
004800 01 WKS-DIA-SEMANA                    PIC 9(01) VALUE ZERO.               
004900    88 WKS-ES-SABADO                             VALUE 6.                 
005000    88 WKS-ES-DOMINGO                            VALUE 7.                 
005100                                                                          
005200* --------->      HORA DEL SISTEMA, FORMATO HHMMSSCC                      
005300 01 WKS-HORA-SISTEMA                  PIC 9(08) VALUE ZEROES.             
005400 01 WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.                        
005500    02 WKS-HS-HORA                    PIC 9(02).                          
005600    02 WKS-HS-MINUTO                  PIC 9(02).                          
005700    02 WKS-HS-SEGUNDO                 PIC 9(02).                          
005800    02 WKS-HS-CENTESIMA               PIC 9(02).                          
005900                                                                          
006000* --------->      HORA ACTUAL EN FORMATO HHMM PARA COMPARAR               
006100 01 WKS-HORA-ACTUAL-HHMM              PIC 9(04) VALUE ZEROES.             
006200 01 WKS-HORA-ACTUAL-HHMM-R REDEFINES WKS-HORA-ACTUAL-HHMM.                
006300    02 WKS-HA-HORA                    PIC 9(02).                          
006400    02 WKS-HA-MINUTO                  PIC 9(02).                          
006500                                                                          
006600* --------->      LIMITES DE HORARIO DE NEGOCIACION                       
006700 01 WKS-LIMITES-HORARIO.                                                  
006800    02 WKS-LIMITE-APERTURA            PIC 9(04) VALUE 0930.               
006900    02 WKS-LIMITE-CIERRE              PIC 9(04) VALUE 1600.               
007000 01 WKS-LIMITES-HORARIO-R REDEFINES WKS-LIMITES-HORARIO.                  
007100    02 WKS-LIMITES-BYTES              PIC X(08).                          
007200                                                                          
007300* --------->      RESULTADO DE LA VALIDACION                              
007400 01 WKS-CAMPOS-DE-TRABAJO.                                                
007500    02 WKS-MERCADO-ABIERTO            PIC 9(01) VALUE ZERO.               
007600       88 MERCADO-ESTA-ABIERTO                   VALUE 1.                 
007700    02 WKS-MOTIVO-CIERRE              PIC X(30) VALUE SPACES.             
007800    02 WKS-DIAS-VALIDADOS             PIC 9(02) COMP VALUE ZERO.          
007900                                                                          
008000 PROCEDURE DIVISION.                                                      
008100 100-MAIN SECTION.                                                        
008200     ACCEPT WKS-DIA-SEMANA  FROM DAY-OF-WEEK                              
008300     ACCEPT WKS-HORA-SISTEMA FROM TIME                                    
008400     MOVE WKS-HS-HORA   TO WKS-HA-HORA                                    
008500     MOVE WKS-HS-MINUTO TO WKS-HA-MINUTO                                  
008600     ADD 1 TO WKS-DIAS-VALIDADOS                                          
008700                                                                          
008800     PERFORM 200-VALIDA-DIA-HABIL                                         
008900     IF MERCADO-ESTA-ABIERTO                                              
009000        PERFORM 210-VALIDA-HORA-MERCADO                                   
009100     END-IF                                                               
009200     PERFORM 220-AVISO-MERCADO                                            
009300     STOP RUN.                                                            
009400 100-MAIN-E. EXIT.                                                        
009500                                                                          
009600*-----> SERIE 200 VALIDA QUE EL DIA DE LA SEMANA SEA HABIL                
009700 200-VALIDA-DIA-HABIL SECTION.                                            
009800     IF WKS-ES-SABADO OR WKS-ES-DOMINGO                                   
009900        MOVE ZERO TO WKS-MERCADO-ABIERTO                                  
010000        MOVE "FIN DE SEMANA" TO WKS-MOTIVO-CIERRE                         
010100     ELSE                                                                 
010200        MOVE 1 TO WKS-MERCADO-ABIERTO                                     
010300     END-IF.                                                              
010400 200-VALIDA-DIA-HABIL-E. EXIT.                                            
010500                                                                          
010600*-----> SERIE 210 VALIDA QUE LA HORA ESTE DENTRO DEL HORARIO              
010700*-----> DE NEGOCIACION (09:30 A 16:00, AMBOS LIMITES INCLUIDOS)           
010800 210-VALIDA-HORA-MERCADO SECTION.                                         
010900     IF WKS-HORA-ACTUAL-HHMM < WKS-LIMITE-APERTURA                        
011000        MOVE ZERO TO WKS-MERCADO-ABIERTO                                  
011100        MOVE "AUN NO HA ABIERTO" TO WKS-MOTIVO-CIERRE                     
011200     ELSE                                                                 
011300        IF WKS-HORA-ACTUAL-HHMM > WKS-LIMITE-CIERRE                       
011400           MOVE ZERO TO WKS-MERCADO-ABIERTO                               
011500           MOVE "CERRO A LAS 4:00 PM" TO WKS-MOTIVO-CIERRE                
011600        END-IF                                                            
011700     END-IF.                                                              
011800 210-VALIDA-HORA-MERCADO-E. EXIT.                                         
011900                                                                          
012000*-----> SERIE 220 AVISA EL RESULTADO DE LA VALIDACION                     
012100 220-AVISO-MERCADO SECTION.                                               
012200     DISPLAY "=============================================="             
012300     IF MERCADO-ESTA-ABIERTO                                              
012400        DISPLAY "  MERCADO ABIERTO - CONTINUA EL ESCANEO"                 
012500        MOVE ZERO TO RETURN-CODE                                          
012600     ELSE                                                                 
012700        DISPLAY "  MERCADO CERRADO - " WKS-MOTIVO-CIERRE                  
012800        DISPLAY "  NO SE EJECUTA EL ESCANEO DE ESTA CORRIDA"              
012900        MOVE 4 TO RETURN-CODE                                             
013000     END-IF                                                               
013100     DISPLAY "  DIA DEL SISTEMA (1=LUNES..7=DOMINGO) : "                  
013200              WKS-DIA-SEMANA                                              
013300     DISPLAY "  HORA DEL SISTEMA (HHMM)              : "                  
013400              WKS-HORA-ACTUAL-HHMM                                        
013500     DISPLAY "==============================================".            
013600 220-AVISO-MERCADO-E. EXIT.                                               
