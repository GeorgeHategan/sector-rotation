000100******************************************************************        
000200*        COPY RESSCT01   -   RESULTADO DE ANALISIS DE SECTOR     *        
000300*        APLICACION  :  ANALISIS DE ROTACION DE SECTORES         *        
000400*        USADA POR   :  BVMROT01 (ESCRITURA), BVMTEN01 (FUENTE   *        
000500*        HISTORICA DEL ESCANEO), REPORTE DE ROTACION.            *        
000600*        UN REGISTRO POR CADA SECTOR QUE CALIFICO (MINIMO 20     *        
000700*        PRECIOS DIARIOS).  LONGITUD DE REGISTRO: 90.            *        
000800******************************************************************        
000900 01  SRR-REGISTRO-RESULTADO-SECTOR.                                       
001000     05  SRR-NOMBRE-SECTOR           PIC X(25).                           
001100     05  SRR-TICKER-SECTOR           PIC X(06).                           
001200     05  SRR-CAMBIO-1D-PCT           PIC S9(3)V99.                        
001300     05  SRR-CAMBIO-5D-PCT           PIC S9(3)V99.                        
001400     05  SRR-CAMBIO-20D-PCT          PIC S9(3)V99.                        
001500     05  SRR-TENDENCIA-VOLUMEN-PCT   PIC S9(3)V99.                        
001600     05  SRR-FUERZA-REL-SMA20-PCT    PIC S9(3)V99.                        
001700     05  SRR-PUNTAJE-MOMENTUM        PIC S9(3)V99.                        
001800     05  SRR-CODIGO-TENDENCIA        PIC X(02).                           
001900         88  SRR-COMPRA-FUERTE           VALUE "SB".                      
002000         88  SRR-COMPRA                  VALUE "BY".                      
002100         88  SRR-VENTA-FUERTE            VALUE "SS".                      
002200         88  SRR-VENTA                   VALUE "SL".                      
002300         88  SRR-NEUTRAL                 VALUE "NE".                      
002400     05  SRR-PRECIO-ACTUAL           PIC S9(5)V99.                        
002500     05  FILLER                      PIC X(20).                           
