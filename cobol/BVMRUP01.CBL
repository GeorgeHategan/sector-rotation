000100******************************************************************        
000200* PROGRAMA    : BVMRUP01                                         *        
000300* NOMBRE      : ESCANER DE RUPTURAS DEL SECTOR LIDER             *        
000400* APLICACION  : BOLSA DE VALORES - ANALISIS DE MERCADO           *        
000500* TIPO        : BATCH                                            *        
000600* ARCHIVOS    : SECTOR-MASTER=C, SECTOR-STOCKS=C, DAILY-PRICES=C *        
000700*             : NEWS-SENTIMENT=C, BREAKOUT-RESULTS=A,            *        
000800*             : BREAKOUT-REPORT=A                                *        
000900* ACCION (ES) : C=CONSULTA, A=AGREGA/ESCRIBE                     *        
001000* DESCRIPCION : SELECCIONA EL SECTOR CON MAYOR MOMENTUM          *        
001100*             : SIMPLIFICADO (EXCLUYE BIOTECNOLOGIA/IBB), TOMA   *        
001200*             : LAS ACCIONES QUE LO COMPONEN Y BUSCA, PARA CADA  *        
001300*             : UNA, UNA RUPTURA DE PRECIO SOBRE EL MAXIMO DE LOS*        
001400*             : ULTIMOS 20 DIAS.  CALIFICA LA RUPTURA CON LAS    *        
001500*             : REGLAS DE FORTALEZA, VOLUMEN, TENDENCIA Y        *        
001600*             : CONSOLIDACION, LE APLICA EL AJUSTE POR           *        
001700*             : SENTIMIENTO DE NOTICIAS Y ESCRIBE EL REPORTE DE  *        
001800*             : RUPTURAS ORDENADO POR PUNTAJE DE CALIDAD.        *        
001900******************************************************************        
002000*                 BITACORA DE MODIFICACIONES                     *        
002100******************************************************************        
002200* 08/05/1989 CAIX  TICKET 11004 PROGRAMA ORIGINAL.  SELECCION DEL*        
002300*                   SECTOR LIDER POR MOMENTUM SIMPLIFICADO Y     *        
002400*                   PRUEBA DE RUPTURA SOBRE EL MAXIMO DE 20 DIAS.*        
002500* 19/11/1989 CAIX  TICKET 11055 SE AGREGAN LOS PROMEDIOS MOVILES *        
002600*                   DE 10 Y 20 DIAS Y EL PUNTAJE DE TENDENCIA.   *        
002700* 27/04/1990 PEDR  TICKET 11098 SE AGREGA EL PUNTAJE DE VOLUMEN  *        
002800*                   Y EL DE CONSOLIDACION SOBRE LA VENTANA DE 10 *        
002900*                   DIAS PREVIA AL DIA DE LA RUPTURA.            *        
003000* 14/09/1991 LXAJ  TICKET 11150 SE AGREGA EL AJUSTE DEL PUNTAJE  *        
003100*                   POR SENTIMIENTO DE NOTICIAS (HASTA 5         *        
003200*                   ARTICULOS POR ACCION, SE IGNORAN LOS CEROS). *        
003300* 02/03/1992 LXAJ  TICKET 11188 SE AGREGA LA ETIQUETA DE CALIDAD *        
003400*                   (EXCELENTE/BUENA/MODERADA) AL REPORTE.       *        
003500* 25/10/1993 PEDR  TICKET 11241 SE ORDENA LA TABLA DE CANDIDATOS *        
003600*                   DESCENDENTE POR PUNTAJE ANTES DE IMPRIMIR.   *        
003700* 11/06/1994 CAIX  TICKET 11293 CORRECCION: LA VENTANA DE        *        
003800*                   CONSOLIDACION TOMABA 10 DIAS DESDE HOY EN    *        
003900*                   LUGAR DE LOS 10 PREVIOS AL DIA DE HOY.       *        
004000* 30/01/1996 LXAJ  TICKET 11350 SE EXCLUYE EL SECTOR IBB         *        
004100*                   (BIOTECNOLOGIA) DEL UNIVERSO DE SELECCION.   *        
004200* 08/08/1998 PEDR  TICKET 11412 REVISION Y2K - WKS-FECHA-CORRIDA *        
004300*                   Y LOS CAMPOS DE FECHA DE RESRUP01 YA MANEJAN *        
004400*                   ANIO DE 4 DIGITOS, SE CONFIRMA SIN CAMBIOS.  *        
004500* 16/03/2000 LXAJ  TICKET 11470 SE AGREGA EL CONTROL DE ACCIONES *        
004600*                   OMITIDAS POR NO TENER 30 PRECIOS DIARIOS.    *        
004700* 05/12/2002 CAIX  TICKET 11521 SE AGREGA EL MENSAJE "SIN        *        
004800*                   RUPTURAS" CUANDO NINGUNA ACCION CALIFICA.    *        
004900* 30/06/2004 LXAJ  TICKET 11580 SE AGREGA VALIDACION             *        
005000*                   DE ESTADO DE ARCHIVO CON DEBD1R00 AL ABRIR Y *        
005100*                   LEER LOS ARCHIVOS, Y SE CORRIGE EL CIERRE DE *        
005200*                   DAILY-PRICES AL FINALIZAR EL PROCESO.        *        
005300******************************************************************        
005400 ID DIVISION.                                                             
005500 PROGRAM-ID. BVMRUP01.                                                    
005600 AUTHOR. CARLOS IXCOY.                                                    
005700 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BOLSA DE VALORES.               
005800 DATE-WRITTEN. 08/05/1989.                                                
005900 DATE-COMPILED. 30/06/2004.                                               
006000 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNICAMENTE.             
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300 SPECIAL-NAMES.                                                           
006400     C01 IS TOP-OF-FORM.                                                  
006500 INPUT-OUTPUT SECTION.                                                    
006600 FILE-CONTROL.                                                            
006700     SELECT SECTOR-MASTER ASSIGN TO SECTOR-MASTER                         
006800            ORGANIZATION  IS SEQUENTIAL                                   
006900            ACCESS        IS SEQUENTIAL                                   
007000            FILE STATUS   IS FS-SECMTR FSE-SECMTR.                        
007100                                                                          
007200     SELECT SECTOR-STOCKS ASSIGN TO SECTOR-STOCKS                         
007300            ORGANIZATION  IS SEQUENTIAL                                   
007400            ACCESS        IS SEQUENTIAL                                   
007500            FILE STATUS   IS FS-SCTACC FSE-SCTACC.                        
007600                                                                          
007700     SELECT DAILY-PRICES ASSIGN TO DAILY-PRICES                           
007800            ORGANIZATION  IS SEQUENTIAL                                   
007900            ACCESS        IS SEQUENTIAL                                   
008000            FILE STATUS   IS FS-PRCDIA FSE-PRCDIA.                        
008100                                                                          
008200     SELECT NEWS-SENTIMENT ASSIGN TO NEWS-SENTIMENT                       
008300            ORGANIZATION  IS SEQUENTIAL                                   
008400            ACCESS        IS SEQUENTIAL                                   
008500            FILE STATUS   IS FS-NOTSEN FSE-NOTSEN.                        
008600                                                                          
008700     SELECT BREAKOUT-RESULTS ASSIGN TO BREAKOUT-RESULTS                   
008800            ORGANIZATION  IS SEQUENTIAL                                   
008900            ACCESS        IS SEQUENTIAL                                   
009000            FILE STATUS   IS FS-RESRUP FSE-RESRUP.                        
009100                                                                          
009200     SELECT BREAKOUT-REPORT ASSIGN TO BREAKOUT-REPORT                     
009300            ORGANIZATION  IS SEQUENTIAL                                   
009400            ACCESS        IS SEQUENTIAL                                   
009500            FILE STATUS   IS FS-RUPREP FSE-RUPREP.                        
009600                                                                          
009700 DATA DIVISION.                                                           
009800 FILE SECTION.                                                            
009900******************************************************************        
010000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *        
010100******************************************************************        
010200 FD SECTOR-MASTER.                                                        
010300     COPY SCTMTR01.                                                       
010400 FD SECTOR-STOCKS.                                                        
010500     COPY SCTACC01.                                                       
010600 FD DAILY-PRICES.                                                         
010700     COPY PRCDIA01.                                                       
010800 FD NEWS-SENTIMENT.                                                       
010900     COPY NOTSEN01.                                                       
011000 FD BREAKOUT-RESULTS.                                                     
011100     COPY RESRUP01.                                                       
011200 FD BREAKOUT-REPORT.                                                      
011300 01 RUP-LINEA-REPORTE                 PIC X(132).                         
011400                                                                          
011500 WORKING-STORAGE SECTION.                                                 
011600******************************************************************        
011700*           RECURSOS DE VALIDACION DE FILE STATUS                *        
011800******************************************************************        
011900 01 WKS-FS-STATUS.                                                        
012000    02 FS-SECMTR                      PIC 9(02) VALUE ZEROES.             
012100    02 FSE-SECMTR.                                                        
012200       03 FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.           
012300       03 FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.           
012400       03 FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.           
012500    02 FS-SCTACC                      PIC 9(02) VALUE ZEROES.             
012600    02 FSE-SCTACC.                                                        
012700       03 FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.           
012800       03 FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.           
012900       03 FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.           
013000    02 FS-PRCDIA                      PIC 9(02) VALUE ZEROES.             
013100    02 FSE-PRCDIA.                                                        
013200       03 FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.           
013300       03 FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.           
013400       03 FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.           
013500    02 FS-NOTSEN                      PIC 9(02) VALUE ZEROES.             
013600    02 FSE-NOTSEN.                                                        
013700       03 FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.           
013800       03 FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.           
013900       03 FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.           
014000    02 FS-RESRUP                      PIC 9(02) VALUE ZEROES.             
014100    02 FSE-RESRUP.                                                        
014200       03 FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.           
014300       03 FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.           
014400       03 FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.           
014500    02 FS-RUPREP                      PIC 9(02) VALUE ZEROES.             
014600    02 FSE-RUPREP.                                                        
014700       03 FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.           
014800       03 FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.           
014900       03 FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.           
015000    02 PROGRAMA                       PIC X(08) VALUE SPACES.             
015100    02 ARCHIVO                        PIC X(16) VALUE SPACES.             
015200    02 ACCION                         PIC X(10) VALUE SPACES.             
015300    02 LLAVE                          PIC X(32) VALUE SPACES.             
015400                                                                          
015500******************************************************************        
015600*     TABLA DEL MAESTRO DE SECTORES, CON SU MOMENTUM SIMPLIFICADO *       
015700******************************************************************        
015800 01 WKS-TABLA-SECTORES.                                                   
015900    02 WKS-SECTORES-CARGADOS          PIC 9(02) COMP VALUE ZERO.          
016000    02 TBL-SECTORES OCCURS 13 TIMES INDEXED BY WKS-SI WKS-SJ.             
016100       03 TBLS-TICKER                 PIC X(06).                          
016200       03 TBLS-NOMBRE                 PIC X(25).                          
016300       03 TBLS-MOMENTUM-D1            PIC S9(5)V99.                       
016400       03 TBLS-DISPONIBLE             PIC 9(01).                          
016500          88 TBLS-SECTOR-DISPONIBLE            VALUE 1.                   
016600                                                                          
016700*   AREA PUENTE PARA EL INTERCAMBIO AL ORDENAR SECTORES.                  
016800 01 TBLS-TEMPORAL.                                                        
016900    02 TBLST-TICKER                   PIC X(06).                          
017000    02 TBLST-NOMBRE                   PIC X(25).                          
017100    02 TBLST-MOMENTUM-D1              PIC S9(5)V99.                       
017200    02 TBLST-DISPONIBLE               PIC 9(01).                          
017300                                                                          
017400******************************************************************        
017500*   TODA LA MEMBRESIA SECTOR/ACCION, CARGADA DE SECTOR-STOCKS     *       
017600******************************************************************        
017700 01 WKS-TABLA-MEMBRESIA.                                                  
017800    02 WKS-MEMBRESIA-CARGADA          PIC 9(03) COMP VALUE ZERO.          
017900    02 TBL-MEMBRESIA OCCURS 200 TIMES INDEXED BY WKS-MI.                  
018000       03 TBLM-NOMBRE-SECTOR          PIC X(25).                          
018100       03 TBLM-TICKER-ACCION          PIC X(06).                          
018200                                                                          
018300******************************************************************        
018400*      ACCIONES DEL SECTOR LIDER SELECCIONADO PARA EL ESCANEO     *       
018500******************************************************************        
018600 01 WKS-TABLA-ACCIONES-SECTOR.                                            
018700    02 WKS-ACCIONES-CARGADAS          PIC 9(02) COMP VALUE ZERO.          
018800    02 TBL-ACCIONES-SECTOR OCCURS 50 TIMES INDEXED BY WKS-AI.             
018900       03 TBLA-TICKER                 PIC X(06).                          
019000                                                                          
019100******************************************************************        
019200*   VENTANA DESLIZANTE DE HASTA 50 PRECIOS DE LA ACCION EN CURSO  *       
019300******************************************************************        
019400 01 WKS-VENTANA-PRECIOS-ACCION.                                           
019500    02 WKS-PRC2-CONTADOR              PIC 9(02) COMP VALUE ZERO.          
019600    02 TBL-PRECIOS-ACCION OCCURS 50 TIMES INDEXED BY WKS-PI.              
019700       03 TBL-PRC2-CIERRE             PIC S9(5)V99.                       
019800       03 TBL-PRC2-MAXIMO             PIC S9(5)V99.                       
019900       03 TBL-PRC2-MINIMO             PIC S9(5)V99.                       
020000       03 TBL-PRC2-VOLUMEN            PIC 9(12).                          
020100                                                                          
020200******************************************************************        
020300*              TABLA DE CANDIDATOS A RUPTURA DE PRECIO            *       
020400******************************************************************        
020500 01 WKS-TABLA-RUPTURAS.                                                   
020600    02 WKS-RUPTURAS-CONTADOR          PIC 9(02) COMP VALUE ZERO.          
020700    02 TBL-RUPTURAS OCCURS 50 TIMES INDEXED BY WKS-RI WKS-RJ.             
020800       03 TBLR2-TICKER                PIC X(06).                          
020900       03 TBLR2-FECHA                 PIC 9(08).                          
021000       03 TBLR2-CIERRE                PIC S9(5)V99.                       
021100       03 TBLR2-MAXIMO-PREVIO         PIC S9(5)V99.                       
021200       03 TBLR2-PORCENTAJE-RUPTURA    PIC S9(3)V99.                       
021300       03 TBLR2-VOLUMEN               PIC 9(12).                          
021400       03 TBLR2-VOLUMEN-PROMEDIO      PIC 9(12).                          
021500       03 TBLR2-RELACION-VOLUMEN      PIC S9(3)V99.                       
021600       03 TBLR2-PUNTAJE               PIC S9(3).                          
021700       03 TBLR2-SUMA-SENTIMIENTO      PIC S9(3)V9(4).                     
021800       03 TBLR2-SENTIMIENTO           PIC S9(1)V9(3).                     
021900       03 TBLR2-CANTIDAD-NOTICIAS     PIC 9(03).                          
022000       03 TBLR2-TIENE-NOTICIAS        PIC X(01).                          
022100                                                                          
022200*   AREA PUENTE PARA EL INTERCAMBIO AL ORDENAR RUPTURAS.                  
022300 01 TBLR2-TEMPORAL.                                                       
022400    02 TBLR2T-TICKER                  PIC X(06).                          
022500    02 TBLR2T-FECHA                   PIC 9(08).                          
022600    02 TBLR2T-CIERRE                  PIC S9(5)V99.                       
022700    02 TBLR2T-MAXIMO-PREVIO           PIC S9(5)V99.                       
022800    02 TBLR2T-PORCENTAJE-RUPTURA      PIC S9(3)V99.                       
022900    02 TBLR2T-VOLUMEN                 PIC 9(12).                          
023000    02 TBLR2T-VOLUMEN-PROMEDIO        PIC 9(12).                          
023100    02 TBLR2T-RELACION-VOLUMEN        PIC S9(3)V99.                       
023200    02 TBLR2T-PUNTAJE                 PIC S9(3).                          
023300    02 TBLR2T-SUMA-SENTIMIENTO        PIC S9(3)V9(4).                     
023400    02 TBLR2T-SENTIMIENTO             PIC S9(1)V9(3).                     
023500    02 TBLR2T-CANTIDAD-NOTICIAS       PIC 9(03).                          
023600    02 TBLR2T-TIENE-NOTICIAS          PIC X(01).                          
023700                                                                          
023800*   VISTA EN BYTES DEL AREA PUENTE, PARA VERIFICACION RAPIDA              
023900*   AL DEPURAR EL ORDENAMIENTO (MISMO HABITO QUE BVMROT01).               
024000 01 TBLR2-TEMPORAL-R REDEFINES TBLR2-TEMPORAL.                            
024100    02 TBLR2T-BYTES                   PIC X(80).                          
024200                                                                          
024300******************************************************************        
024400*            CAMPOS DE TRABAJO PARA CALCULO DE MOMENTUM D1        *       
024500******************************************************************        
024600 01 WKS-CALCULO-D1.                                                       
024700    02 WKS-TICKER-ACTUAL              PIC X(06) VALUE SPACES.             
024800    02 WKS-CHG-1D                     PIC S9(3)V9(4) VALUE ZERO.          
024900    02 WKS-CHG-5D                     PIC S9(3)V9(4) VALUE ZERO.          
025000    02 WKS-MOMENTUM-D1                PIC S9(3)V9(4) VALUE ZERO.          
025100    02 WKS-INDICE-TABLA               PIC 9(02) COMP VALUE ZERO.          
025200    02 WKS-ENCONTRADO                 PIC 9(01) VALUE ZERO.               
025300       88 SECTOR-ENCONTRADO                       VALUE 1.                
025400       88 ACCION-ENCONTRADA                       VALUE 1.                
025500                                                                          
025600******************************************************************        
025700*        CAMPOS DE TRABAJO PARA LA PRUEBA DE RUPTURA C1-C6        *       
025800******************************************************************        
025900 01 WKS-CALCULO-RUPTURA.                                                  
026000    02 WKS-HOY                        PIC 9(02) COMP VALUE ZERO.          
026100    02 WKS-INICIO-VENTANA             PIC 9(02) COMP VALUE ZERO.          
026200    02 WKS-SUMA-VOL-LOOKBACK          PIC 9(14)V9(4) VALUE ZERO.          
026300    02 WKS-PROM-VOL-LOOKBACK          PIC 9(12)V9(4) VALUE ZERO.          
026400    02 WKS-MAXIMO-PREVIO              PIC S9(5)V99   VALUE ZERO.          
026500    02 WKS-SUMA-CIERRE-10             PIC S9(7)V9(4) VALUE ZERO.          
026600    02 WKS-SUMA-CIERRE-20             PIC S9(7)V9(4) VALUE ZERO.          
026700    02 WKS-SMA-10                     PIC S9(5)V9(4) VALUE ZERO.          
026800    02 WKS-SMA-20                     PIC S9(5)V9(4) VALUE ZERO.          
026900    02 WKS-MAXIMO-CONSOLIDA           PIC S9(5)V99   VALUE ZERO.          
027000    02 WKS-MINIMO-CONSOLIDA           PIC S9(5)V99   VALUE 99999.99.      
027100    02 WKS-SUMA-CIERRE-CONSOLIDA      PIC S9(7)V9(4) VALUE ZERO.          
027200    02 WKS-PROM-CIERRE-CONSOLIDA      PIC S9(5)V9(4) VALUE ZERO.          
027300    02 WKS-RANGO-CONSOLIDA            PIC S9(3)V9(4) VALUE ZERO.          
027400    02 WKS-PORCENTAJE-RUPTURA         PIC S9(3)V9(4) VALUE ZERO.          
027500    02 WKS-RELACION-VOLUMEN           PIC S9(3)V9(4) VALUE ZERO.          
027600    02 WKS-PUNTOS-FORTALEZA           PIC S9(3)      VALUE ZERO.          
027700    02 WKS-PUNTOS-VOLUMEN             PIC S9(3)      VALUE ZERO.          
027800    02 WKS-PUNTOS-TENDENCIA           PIC S9(3)      VALUE ZERO.          
027900    02 WKS-PUNTOS-CONSOLIDACION       PIC S9(3)      VALUE ZERO.          
028000    02 WKS-PUNTAJE-CALIDAD            PIC S9(3)      VALUE ZERO.          
028100    02 WKS-ARRIBA-SMA10               PIC 9(01)      VALUE ZERO.          
028200       88 ESTA-ARRIBA-SMA10                       VALUE 1.                
028300    02 WKS-ARRIBA-SMA20               PIC 9(01)      VALUE ZERO.          
028400       88 ESTA-ARRIBA-SMA20                       VALUE 1.                
028500    02 WKS-EN-TENDENCIA-ALZA          PIC 9(01)      VALUE ZERO.          
028600       88 HAY-TENDENCIA-ALZA                      VALUE 1.                
028700                                                                          
028800******************************************************************        
028900*          CAMPOS DE TRABAJO PARA EL AJUSTE DE NOTICIAS           *       
029000******************************************************************        
029100 01 WKS-CALCULO-NOTICIAS.                                                 
029200    02 WKS-PROMEDIO-SENTIMIENTO       PIC S9(1)V9(3) VALUE ZERO.          
029300                                                                          
029400******************************************************************        
029500*                 CONTADORES DE ESTADISTICAS                      *       
029600******************************************************************        
029700 01 WKS-ESTADISTICAS.                                                     
029800    02 WKS-SECTORES-LEIDOS            PIC 9(02) COMP VALUE ZERO.          
029900    02 WKS-ACCIONES-OMITIDAS          PIC 9(02) COMP VALUE ZERO.          
030000    02 WKS-PRECIOS-LEIDOS             PIC 9(07) COMP VALUE ZERO.          
030100    02 WKS-RUPTURAS-ESCRITAS          PIC 9(02) COMP VALUE ZERO.          
030200    02 WKS-MASCARA                PIC Z,ZZZ,ZZ9    VALUE ZEROES.          
030300    02 WKS-MASCARA-PCT            PIC +ZZ9.99      VALUE ZEROES.          
030400                                                                          
030500******************************************************************        
030600*                    INDICADORES DE FIN DE ARCHIVO                *       
030700******************************************************************        
030800 01 WKS-FLAGS.                                                            
030900    02 WKS-FIN-SECMTR                 PIC 9(01) VALUE ZERO.               
031000       88 FIN-SECMTR                              VALUE 1.                
031100    02 WKS-FIN-SCTACC                 PIC 9(01) VALUE ZERO.               
031200       88 FIN-SCTACC                              VALUE 1.                
031300    02 WKS-FIN-PRCDIA                 PIC 9(01) VALUE ZERO.               
031400       88 FIN-PRCDIA                              VALUE 1.                
031500    02 WKS-FIN-NOTSEN                 PIC 9(01) VALUE ZERO.               
031600       88 FIN-NOTSEN                              VALUE 1.                
031700    02 WKS-HAY-LIDER                  PIC 9(01) VALUE ZERO.               
031800       88 HAY-SECTOR-LIDER                        VALUE 1.                
031900    02 WKS-HAY-RUPTURAS               PIC 9(01) VALUE ZERO.               
032000       88 HAY-CANDIDATOS                          VALUE 1.                
032100                                                                          
032200******************************************************************        
032300*                  FECHA DE CORRIDA DEL ESCANEO                   *       
032400******************************************************************        
032500 01 WKS-FECHA-CORRIDA                 PIC 9(08) VALUE ZEROES.             
032600 01 WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.                      
032700    02 WKS-FC-ANIO                    PIC 9(04).                          
032800    02 WKS-FC-MES                     PIC 9(02).                          
032900    02 WKS-FC-DIA                     PIC 9(02).                          
033000                                                                          
033100******************************************************************        
033200*            SECTOR LIDER SELECCIONADO PARA EL ESCANEO            *       
033300******************************************************************        
033400 01 WKS-SECTOR-LIDER.                                                     
033500    02 WKS-LIDER-NOMBRE               PIC X(25) VALUE SPACES.             
033600    02 WKS-LIDER-MOMENTUM             PIC S9(5)V99 VALUE ZERO.            
033700 01 WKS-LIDER-MOMENTUM-R REDEFINES WKS-SECTOR-LIDER.                      
033800    02 FILLER                         PIC X(25).                          
033900    02 WKS-LIDER-MOMENTUM-BYTES       PIC X(07).                          
034000******************************************************************        
034100 PROCEDURE DIVISION.                                                      
034200******************************************************************        
034300*               S E C C I O N    P R I N C I P A L                        
034400******************************************************************        
034500 000-PRINCIPAL SECTION.                                                   
034600     PERFORM APERTURA-ARCHIVOS                                            
034700     PERFORM CARGA-SECTORES-MAESTRO                                       
034800     PERFORM CARGA-MEMBRESIA-SECTORES                                     
034900     PERFORM CALCULA-MOMENTUM-SIMPLE                                      
035000     PERFORM SELECCIONA-SECTOR-LIDER                                      
035100                                                                          
035200     IF HAY-SECTOR-LIDER                                                  
035300        PERFORM CIERRA-Y-ABRE-DAILY-PRICES                                
035400        PERFORM LEE-PRECIO-ACCION                                         
035500        PERFORM PROCESA-PRECIOS-ACCION UNTIL FIN-PRCDIA                   
035600        PERFORM CIERRE-ULTIMA-ACCION                                      
035700                                                                          
035800        IF WKS-RUPTURAS-CONTADOR > 0                                      
035900           MOVE 1 TO WKS-HAY-RUPTURAS                                     
036000        END-IF                                                            
036100                                                                          
036200        IF HAY-CANDIDATOS                                                 
036300           PERFORM APLICA-SENTIMIENTO-NOTICIAS                            
036400           PERFORM ORDENA-TABLA-POR-PUNTAJE                               
036500           PERFORM IMPRIME-ENCABEZADO-RUPTURA                             
036600           PERFORM IMPRIME-DETALLE-RUPTURA                                
036700              VARYING WKS-RI FROM 1 BY 1                                  
036800              UNTIL WKS-RI > WKS-RUPTURAS-CONTADOR                        
036900           PERFORM ESCRIBE-RESULTADOS-RUPTURA                             
037000              VARYING WKS-RI FROM 1 BY 1                                  
037100              UNTIL WKS-RI > WKS-RUPTURAS-CONTADOR                        
037200        ELSE                                                              
037300           PERFORM REPORTA-SIN-RUPTURAS                                   
037400        END-IF                                                            
037500     ELSE                                                                 
037600        PERFORM REPORTA-SIN-LIDER                                         
037700     END-IF                                                               
037800                                                                          
037900     PERFORM ESTADISTICAS                                                 
038000     PERFORM CIERRA-ARCHIVOS                                              
038100     STOP RUN.                                                            
038200 000-PRINCIPAL-E. EXIT.                                                   
038300                                                                          
038400******************************************************************        
038500*                  APERTURA DE ARCHIVOS Y FSTATUS                 *       
038600******************************************************************        
038700 APERTURA-ARCHIVOS SECTION.                                               
038800     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD                          
038900     MOVE "BVMRUP01" TO PROGRAMA                                          
039000                                                                          
039100     OPEN INPUT  SECTOR-MASTER SECTOR-STOCKS DAILY-PRICES                 
039200          OUTPUT BREAKOUT-RESULTS BREAKOUT-REPORT                         
039300                                                                          
039400     IF FS-SECMTR NOT = 0                                                 
039500        MOVE "ABRIR"          TO ACCION                                   
039600        MOVE SPACES           TO LLAVE                                    
039700        MOVE "SECTOR-MASTER"  TO ARCHIVO                                  
039800        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,                  
039900                              LLAVE, FS-SECMTR, FSE-SECMTR                
040000        DISPLAY ">>> ERROR AL ABRIR SECTOR-MASTER, FS = "                 
040100                FS-SECMTR                                                 
040200        MOVE 91 TO RETURN-CODE                                            
040300        PERFORM CIERRA-ARCHIVOS                                           
040400        STOP RUN                                                          
040500     END-IF                                                               
040600                                                                          
040700     IF FS-SCTACC NOT = 0                                                 
040800        MOVE "ABRIR"          TO ACCION                                   
040900        MOVE SPACES           TO LLAVE                                    
041000        MOVE "SECTOR-STOCKS"  TO ARCHIVO                                  
041100        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,                  
041200                              LLAVE, FS-SCTACC, FSE-SCTACC                
041300        DISPLAY ">>> ERROR AL ABRIR SECTOR-STOCKS, FS = "                 
041400                FS-SCTACC                                                 
041500        MOVE 91 TO RETURN-CODE                                            
041600        PERFORM CIERRA-ARCHIVOS                                           
041700        STOP RUN                                                          
041800     END-IF                                                               
041900                                                                          
042000     IF FS-PRCDIA NOT = 0                                                 
042100        MOVE "ABRIR"         TO ACCION                                    
042200        MOVE SPACES          TO LLAVE                                     
042300        MOVE "DAILY-PRICES"  TO ARCHIVO                                   
042400        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,                  
042500                              LLAVE, FS-PRCDIA, FSE-PRCDIA                
042600        DISPLAY ">>> ERROR AL ABRIR DAILY-PRICES, FS = "                  
042700                FS-PRCDIA                                                 
042800        MOVE 91 TO RETURN-CODE                                            
042900        PERFORM CIERRA-ARCHIVOS                                           
043000        STOP RUN                                                          
043100     END-IF                                                               
043200                                                                          
043300     IF FS-RESRUP NOT = 0                                                 
043400        MOVE "ABRIR"            TO ACCION                                 
043500        MOVE SPACES             TO LLAVE                                  
043600        MOVE "BREAKOUT-RESULTS" TO ARCHIVO                                
043700        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,                  
043800                              LLAVE, FS-RESRUP, FSE-RESRUP                
043900        DISPLAY ">>> ERROR AL ABRIR BREAKOUT-RESULTS, FS = "              
044000                FS-RESRUP                                                 
044100        MOVE 91 TO RETURN-CODE                                            
044200        PERFORM CIERRA-ARCHIVOS                                           
044300        STOP RUN                                                          
044400     END-IF                                                               
044500                                                                          
044600     IF FS-RUPREP NOT = 0                                                 
044700        MOVE "ABRIR"           TO ACCION                                  
044800        MOVE SPACES            TO LLAVE                                   
044900        MOVE "BREAKOUT-REPORT" TO ARCHIVO                                 
045000        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,                  
045100                              LLAVE, FS-RUPREP, FSE-RUPREP                
045200        DISPLAY ">>> ERROR AL ABRIR BREAKOUT-REPORT, FS = "               
045300                FS-RUPREP                                                 
045400        MOVE 91 TO RETURN-CODE                                            
045500        PERFORM CIERRA-ARCHIVOS                                           
045600        STOP RUN                                                          
045700     END-IF.                                                              
045800 APERTURA-ARCHIVOS-E. EXIT.                                               
045900                                                                          
046000******************************************************************        
046100*    CIERRA DAILY-PRICES Y LO ABRE DE NUEVO PARA UN SEGUNDO PASO, *       
046200*    UNA VEZ CALCULADO EL MOMENTUM DE CADA SECTOR Y SELECCIONADO  *       
046300*    EL SECTOR LIDER, PARA RECORRER OTRA VEZ LOS PRECIOS DIARIOS  *       
046400*    PERO AHORA POR CADA ACCION DEL SECTOR LIDER.                 *       
046500******************************************************************        
046600 CIERRA-Y-ABRE-DAILY-PRICES SECTION.                                      
046700     CLOSE DAILY-PRICES                                                   
046800     MOVE ZERO TO WKS-FIN-PRCDIA                                          
046900     OPEN INPUT DAILY-PRICES                                              
047000     IF FS-PRCDIA NOT = 0                                                 
047100        MOVE "ABRIR"        TO ACCION                                     
047200        MOVE SPACES         TO LLAVE                                      
047300        MOVE "DAILY-PRICES" TO ARCHIVO                                    
047400        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,                  
047500                              LLAVE, FS-PRCDIA, FSE-PRCDIA                
047600        DISPLAY ">>> ERROR REABRIENDO DAILY-PRICES, FS = "                
047700                 FS-PRCDIA                                                
047800        MOVE 91 TO RETURN-CODE                                            
047900        PERFORM CIERRA-ARCHIVOS                                           
048000        STOP RUN                                                          
048100     END-IF.                                                              
048200 CIERRA-Y-ABRE-DAILY-PRICES-E. EXIT.                                      
048300                                                                          
048400******************************************************************        
048500*           CARGA EN MEMORIA EL MAESTRO DE 13 SECTORES            *       
048600******************************************************************        
048700 CARGA-SECTORES-MAESTRO SECTION.                                          
048800     PERFORM LEE-SECTOR-MAESTRO                                           
048900     PERFORM CARGA-UN-SECTOR UNTIL FIN-SECMTR.                            
049000 CARGA-SECTORES-MAESTRO-E. EXIT.                                          
049100                                                                          
049200 LEE-SECTOR-MAESTRO SECTION.                                              
049300     READ SECTOR-MASTER                                                   
049400        AT END MOVE 1 TO WKS-FIN-SECMTR                                   
049500     END-READ                                                             
049600     IF NOT FIN-SECMTR AND FS-SECMTR NOT = 0                              
049700        MOVE "LEER"          TO ACCION                                    
049800        MOVE SPACES          TO LLAVE                                     
049900        MOVE "SECTOR-MASTER" TO ARCHIVO                                   
050000        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,                  
050100                              LLAVE, FS-SECMTR, FSE-SECMTR                
050200        DISPLAY ">>> ERROR LEYENDO SECTOR-MASTER, FS = " FS-SECMTR        
050300        MOVE 91 TO RETURN-CODE                                            
050400        PERFORM CIERRA-ARCHIVOS                                           
050500        STOP RUN                                                          
050600     END-IF.                                                              
050700 LEE-SECTOR-MAESTRO-E. EXIT.                                              
050800                                                                          
050900 CARGA-UN-SECTOR SECTION.                                                 
051000     ADD 1 TO WKS-SECTORES-CARGADOS                                       
051100     SET WKS-SI TO WKS-SECTORES-CARGADOS                                  
051200     MOVE SCM-TICKER-SECTOR TO TBLS-TICKER  (WKS-SI)                      
051300     MOVE SCM-NOMBRE-SECTOR TO TBLS-NOMBRE  (WKS-SI)                      
051400     MOVE ZERO              TO TBLS-DISPONIBLE (WKS-SI)                   
051500     MOVE ZERO              TO TBLS-MOMENTUM-D1 (WKS-SI)                  
051600     ADD 1 TO WKS-SECTORES-LEIDOS                                         
051700     PERFORM LEE-SECTOR-MAESTRO.                                          
051800 CARGA-UN-SECTOR-E. EXIT.                                                 
051900                                                                          
052000******************************************************************        
052100*    CARGA EN MEMORIA TODA LA MEMBRESIA SECTOR / ACCION           *       
052200******************************************************************        
052300 CARGA-MEMBRESIA-SECTORES SECTION.                                        
052400     PERFORM LEE-SECTOR-STOCKS                                            
052500     PERFORM CARGA-UNA-MEMBRESIA UNTIL FIN-SCTACC.                        
052600 CARGA-MEMBRESIA-SECTORES-E. EXIT.                                        
052700                                                                          
052800 LEE-SECTOR-STOCKS SECTION.                                               
052900     READ SECTOR-STOCKS                                                   
053000        AT END MOVE 1 TO WKS-FIN-SCTACC                                   
053100     END-READ                                                             
053200     IF NOT FIN-SCTACC AND FS-SCTACC NOT = 0                              
053300        DISPLAY ">>> ERROR LEYENDO SECTOR-STOCKS, FS = " FS-SCTACC        
053400        MOVE 91 TO RETURN-CODE                                            
053500        PERFORM CIERRA-ARCHIVOS                                           
053600        STOP RUN                                                          
053700     END-IF.                                                              
053800 LEE-SECTOR-STOCKS-E. EXIT.                                               
053900                                                                          
054000 CARGA-UNA-MEMBRESIA SECTION.                                             
054100     ADD 1 TO WKS-MEMBRESIA-CARGADA                                       
054200     SET WKS-MI TO WKS-MEMBRESIA-CARGADA                                  
054300     MOVE SCA-NOMBRE-SECTOR  TO TBLM-NOMBRE-SECTOR (WKS-MI)               
054400     MOVE SCA-TICKER-ACCION  TO TBLM-TICKER-ACCION (WKS-MI)               
054500     PERFORM LEE-SECTOR-STOCKS.                                           
054600 CARGA-UNA-MEMBRESIA-E. EXIT.                                             
054700                                                                          
054800******************************************************************        
054900*  REGLA D1: MOMENTUM SIMPLIFICADO POR SECTOR (12 SECTORES, SIN   *       
055000*  IBB), LEYENDO DAILY-PRICES POR QUIEBRE DE CONTROL EN TICKER    *       
055100******************************************************************        
055200 CALCULA-MOMENTUM-SIMPLE SECTION.                                         
055300     PERFORM LEE-PRECIO-DIARIO-SECTOR                                     
055400     PERFORM PROCESA-PRECIOS-SECTOR-D1 UNTIL FIN-PRCDIA                   
055500     PERFORM CIERRE-ULTIMO-SECTOR-D1                                      
055600     CLOSE DAILY-PRICES                                                   
055700     IF FS-PRCDIA NOT = 0                                                 
055800        DISPLAY ">>> ERROR CERRANDO DAILY-PRICES, FS = " FS-PRCDIA        
055900     END-IF.                                                              
056000 CALCULA-MOMENTUM-SIMPLE-E. EXIT.                                         
056100                                                                          
056200 LEE-PRECIO-DIARIO-SECTOR SECTION.                                        
056300     READ DAILY-PRICES                                                    
056400        AT END MOVE 1 TO WKS-FIN-PRCDIA                                   
056500     END-READ                                                             
056600     IF NOT FIN-PRCDIA                                                    
056700        IF FS-PRCDIA NOT = 0                                              
056800           DISPLAY ">>> ERROR LEYENDO DAILY-PRICES, FS = " FS-PRCDIA      
056900           MOVE 91 TO RETURN-CODE                                         
057000           PERFORM CIERRA-ARCHIVOS                                        
057100           STOP RUN                                                       
057200        END-IF                                                            
057300        ADD 1 TO WKS-PRECIOS-LEIDOS                                       
057400     END-IF.                                                              
057500 LEE-PRECIO-DIARIO-SECTOR-E. EXIT.                                        
057600                                                                          
057700 PROCESA-PRECIOS-SECTOR-D1 SECTION.                                       
057800     IF PRC-TICKER NOT = WKS-TICKER-ACTUAL AND                            
057900        WKS-TICKER-ACTUAL NOT = SPACES                                    
058000        PERFORM CIERRE-TICKER-SECTOR-D1                                   
058100     END-IF                                                               
058200     MOVE PRC-TICKER TO WKS-TICKER-ACTUAL                                 
058300     PERFORM ACUMULA-VENTANA-D1                                           
058400     PERFORM LEE-PRECIO-DIARIO-SECTOR.                                    
058500 PROCESA-PRECIOS-SECTOR-D1-E. EXIT.                                       
058600                                                                          
058700 ACUMULA-VENTANA-D1 SECTION.                                              
058800     IF WKS-PRC2-CONTADOR < 20                                            
058900        ADD 1 TO WKS-PRC2-CONTADOR                                        
059000        SET WKS-PI TO WKS-PRC2-CONTADOR                                   
059100     ELSE                                                                 
059200        PERFORM RECORRE-VENTANA-D1                                        
059300           VARYING WKS-PI FROM 1 BY 1 UNTIL WKS-PI > 19                   
059400        SET WKS-PI TO 20                                                  
059500     END-IF                                                               
059600     MOVE PRC-PRECIO-CIERRE TO TBL-PRC2-CIERRE (WKS-PI).                  
059700 ACUMULA-VENTANA-D1-E. EXIT.                                              
059800                                                                          
059900 RECORRE-VENTANA-D1 SECTION.                                              
060000     MOVE TBL-PRC2-CIERRE (WKS-PI + 1) TO TBL-PRC2-CIERRE (WKS-PI).       
060100 RECORRE-VENTANA-D1-E. EXIT.                                              
060200                                                                          
060300 CIERRE-ULTIMO-SECTOR-D1 SECTION.                                         
060400     IF WKS-TICKER-ACTUAL NOT = SPACES                                    
060500        PERFORM CIERRE-TICKER-SECTOR-D1                                   
060600     END-IF.                                                              
060700 CIERRE-ULTIMO-SECTOR-D1-E. EXIT.                                         
060800                                                                          
060900 CIERRE-TICKER-SECTOR-D1 SECTION.                                         
061000     PERFORM BUSCA-SECTOR-POR-TICKER                                      
061100     IF SECTOR-ENCONTRADO AND WKS-PRC2-CONTADOR >= 20                     
061200        AND TBLS-TICKER (WKS-INDICE-TABLA) NOT = "IBB   "                 
061300        COMPUTE WKS-CHG-1D ROUNDED =                                      
061400           (TBL-PRC2-CIERRE (20) - TBL-PRC2-CIERRE (19)) /                
061500            TBL-PRC2-CIERRE (19) * 100                                    
061600        COMPUTE WKS-CHG-5D ROUNDED =                                      
061700           (TBL-PRC2-CIERRE (20) - TBL-PRC2-CIERRE (16)) /                
061800            TBL-PRC2-CIERRE (16) * 100                                    
061900        COMPUTE WKS-MOMENTUM-D1 ROUNDED =                                 
062000           WKS-CHG-1D * 0.5 + WKS-CHG-5D * 0.5                            
062100        IF WKS-MOMENTUM-D1 NOT = 0                                        
062200           COMPUTE TBLS-MOMENTUM-D1 (WKS-INDICE-TABLA) ROUNDED =          
062300              WKS-MOMENTUM-D1                                             
062400           MOVE 1 TO TBLS-DISPONIBLE (WKS-INDICE-TABLA)                   
062500        END-IF                                                            
062600     END-IF                                                               
062700     MOVE ZERO TO WKS-PRC2-CONTADOR.                                      
062800 CIERRE-TICKER-SECTOR-D1-E. EXIT.                                         
062900                                                                          
063000 BUSCA-SECTOR-POR-TICKER SECTION.                                         
063100     MOVE ZERO TO WKS-ENCONTRADO WKS-INDICE-TABLA                         
063200     PERFORM COMPARA-UN-SECTOR                                            
063300        VARYING WKS-SI FROM 1 BY 1                                        
063400        UNTIL WKS-SI > WKS-SECTORES-CARGADOS OR SECTOR-ENCONTRADO.        
063500 BUSCA-SECTOR-POR-TICKER-E. EXIT.                                         
063600                                                                          
063700 COMPARA-UN-SECTOR SECTION.                                               
063800     IF TBLS-TICKER (WKS-SI) = WKS-TICKER-ACTUAL                          
063900        MOVE 1 TO WKS-ENCONTRADO                                          
064000        SET WKS-INDICE-TABLA TO WKS-SI                                    
064100     END-IF.                                                              
064200 COMPARA-UN-SECTOR-E. EXIT.                                               
064300                                                                          
064400******************************************************************        
064500*   ORDENA LA TABLA DE SECTORES DESCENDENTE POR MOMENTUM D1 Y      *      
064600*   SELECCIONA EL PRIMERO DISPONIBLE CON MEMBRESIA NO VACIA        *      
064700******************************************************************        
064800 SELECCIONA-SECTOR-LIDER SECTION.                                         
064900     PERFORM ORDENA-SECTORES-POR-MOMENTUM                                 
065000     MOVE ZERO TO WKS-ENCONTRADO                                          
065100     PERFORM EVALUA-UN-CANDIDATO-LIDER                                    
065200        VARYING WKS-SI FROM 1 BY 1                                        
065300        UNTIL WKS-SI > WKS-SECTORES-CARGADOS OR SECTOR-ENCONTRADO         
065400     IF SECTOR-ENCONTRADO                                                 
065500        MOVE 1 TO WKS-HAY-LIDER                                           
065600     END-IF.                                                              
065700 SELECCIONA-SECTOR-LIDER-E. EXIT.                                         
065800                                                                          
065900 ORDENA-SECTORES-POR-MOMENTUM SECTION.                                    
066000     PERFORM RECORRIDO-EXTERNO-SEC                                        
066100        VARYING WKS-SI FROM 1 BY 1                                        
066200        UNTIL WKS-SI >= WKS-SECTORES-CARGADOS.                            
066300 ORDENA-SECTORES-POR-MOMENTUM-E. EXIT.                                    
066400                                                                          
066500 RECORRIDO-EXTERNO-SEC SECTION.                                           
066600     PERFORM RECORRIDO-INTERNO-SEC                                        
066700        VARYING WKS-SJ FROM 1 BY 1                                        
066800        UNTIL WKS-SJ > WKS-SECTORES-CARGADOS - WKS-SI.                    
066900 RECORRIDO-EXTERNO-SEC-E. EXIT.                                           
067000                                                                          
067100 RECORRIDO-INTERNO-SEC SECTION.                                           
067200     IF TBLS-MOMENTUM-D1 (WKS-SJ) < TBLS-MOMENTUM-D1 (WKS-SJ + 1)         
067300        PERFORM INTERCAMBIA-SECTORES                                      
067400     END-IF.                                                              
067500 RECORRIDO-INTERNO-SEC-E. EXIT.                                           
067600                                                                          
067700 INTERCAMBIA-SECTORES SECTION.                                            
067800     MOVE TBL-SECTORES (WKS-SJ)     TO TBLS-TEMPORAL                      
067900     MOVE TBL-SECTORES (WKS-SJ + 1) TO TBL-SECTORES (WKS-SJ)              
068000     MOVE TBLS-TEMPORAL              TO TBL-SECTORES (WKS-SJ + 1).        
068100 INTERCAMBIA-SECTORES-E. EXIT.                                            
068200                                                                          
068300 EVALUA-UN-CANDIDATO-LIDER SECTION.                                       
068400     IF TBLS-SECTOR-DISPONIBLE (WKS-SI)                                   
068500        PERFORM VERIFICA-MEMBRESIA-NO-VACIA                               
068600        IF WKS-ACCIONES-CARGADAS > 0                                      
068700           MOVE 1 TO WKS-ENCONTRADO                                       
068800           MOVE TBLS-NOMBRE    (WKS-SI) TO WKS-LIDER-NOMBRE               
068900           MOVE TBLS-MOMENTUM-D1 (WKS-SI) TO WKS-LIDER-MOMENTUM           
069000        END-IF                                                            
069100     END-IF.                                                              
069200 EVALUA-UN-CANDIDATO-LIDER-E. EXIT.                                       
069300                                                                          
069400 VERIFICA-MEMBRESIA-NO-VACIA SECTION.                                     
069500     MOVE ZERO TO WKS-ACCIONES-CARGADAS                                   
069600     PERFORM FILTRA-UNA-MEMBRESIA                                         
069700        VARYING WKS-MI FROM 1 BY 1                                        
069800        UNTIL WKS-MI > WKS-MEMBRESIA-CARGADA.                             
069900 VERIFICA-MEMBRESIA-NO-VACIA-E. EXIT.                                     
070000                                                                          
070100 FILTRA-UNA-MEMBRESIA SECTION.                                            
070200     IF TBLM-NOMBRE-SECTOR (WKS-MI) = TBLS-NOMBRE (WKS-SI)                
070300        ADD 1 TO WKS-ACCIONES-CARGADAS                                    
070400        SET WKS-AI TO WKS-ACCIONES-CARGADAS                               
070500        MOVE TBLM-TICKER-ACCION (WKS-MI) TO TBLA-TICKER (WKS-AI)          
070600     END-IF.                                                              
070700 FILTRA-UNA-MEMBRESIA-E. EXIT.                                            
070800                                                                          
070900******************************************************************        
071000*    SEGUNDO PASO SOBRE DAILY-PRICES: BUSQUEDA DE RUPTURA C1-C6   *       
071100******************************************************************        
071200 LEE-PRECIO-ACCION SECTION.                                               
071300     READ DAILY-PRICES                                                    
071400        AT END MOVE 1 TO WKS-FIN-PRCDIA                                   
071500     END-READ                                                             
071600     IF NOT FIN-PRCDIA                                                    
071700        IF FS-PRCDIA NOT = 0                                              
071800           DISPLAY ">>> ERROR LEYENDO DAILY-PRICES, FS = " FS-PRCDIA      
071900           MOVE 91 TO RETURN-CODE                                         
072000           PERFORM CIERRA-ARCHIVOS                                        
072100           STOP RUN                                                       
072200        END-IF                                                            
072300        ADD 1 TO WKS-PRECIOS-LEIDOS                                       
072400     END-IF.                                                              
072500 LEE-PRECIO-ACCION-E. EXIT.                                               
072600                                                                          
072700 PROCESA-PRECIOS-ACCION SECTION.                                          
072800     IF PRC-TICKER NOT = WKS-TICKER-ACTUAL AND                            
072900        WKS-TICKER-ACTUAL NOT = SPACES                                    
073000        PERFORM CIERRE-ACCION-ANTERIOR                                    
073100     END-IF                                                               
073200     MOVE PRC-TICKER TO WKS-TICKER-ACTUAL                                 
073300     PERFORM BUSCA-ACCION-EN-SECTOR                                       
073400     IF ACCION-ENCONTRADA                                                 
073500        PERFORM ACUMULA-VENTANA-ACCION                                    
073600     END-IF                                                               
073700     PERFORM LEE-PRECIO-ACCION.                                           
073800 PROCESA-PRECIOS-ACCION-E. EXIT.                                          
073900                                                                          
074000 BUSCA-ACCION-EN-SECTOR SECTION.                                          
074100     MOVE ZERO TO WKS-ENCONTRADO                                          
074200     PERFORM COMPARA-UNA-ACCION                                           
074300        VARYING WKS-AI FROM 1 BY 1                                        
074400        UNTIL WKS-AI > WKS-ACCIONES-CARGADAS OR ACCION-ENCONTRADA.        
074500 BUSCA-ACCION-EN-SECTOR-E. EXIT.                                          
074600                                                                          
074700 COMPARA-UNA-ACCION SECTION.                                              
074800     IF TBLA-TICKER (WKS-AI) = WKS-TICKER-ACTUAL                          
074900        MOVE 1 TO WKS-ENCONTRADO                                          
075000     END-IF.                                                              
075100 COMPARA-UNA-ACCION-E. EXIT.                                              
075200                                                                          
075300 ACUMULA-VENTANA-ACCION SECTION.                                          
075400     IF WKS-PRC2-CONTADOR < 50                                            
075500        ADD 1 TO WKS-PRC2-CONTADOR                                        
075600        SET WKS-PI TO WKS-PRC2-CONTADOR                                   
075700     ELSE                                                                 
075800        PERFORM RECORRE-VENTANA-ACCION                                    
075900           VARYING WKS-PI FROM 1 BY 1 UNTIL WKS-PI > 49                   
076000        SET WKS-PI TO 50                                                  
076100     END-IF                                                               
076200     MOVE PRC-PRECIO-CIERRE    TO TBL-PRC2-CIERRE  (WKS-PI)               
076300     MOVE PRC-PRECIO-MAXIMO    TO TBL-PRC2-MAXIMO  (WKS-PI)               
076400     MOVE PRC-PRECIO-MINIMO    TO TBL-PRC2-MINIMO  (WKS-PI)               
076500     MOVE PRC-VOLUMEN-ACCIONES TO TBL-PRC2-VOLUMEN (WKS-PI).              
076600 ACUMULA-VENTANA-ACCION-E. EXIT.                                          
076700                                                                          
076800 RECORRE-VENTANA-ACCION SECTION.                                          
076900     MOVE TBL-PRC2-CIERRE  (WKS-PI + 1) TO TBL-PRC2-CIERRE  (WKS-PI)      
077000     MOVE TBL-PRC2-MAXIMO  (WKS-PI + 1) TO TBL-PRC2-MAXIMO  (WKS-PI)      
077100     MOVE TBL-PRC2-MINIMO  (WKS-PI + 1) TO TBL-PRC2-MINIMO  (WKS-PI)      
077200     MOVE TBL-PRC2-VOLUMEN (WKS-PI + 1) TO TBL-PRC2-VOLUMEN (WKS-PI).     
077300 RECORRE-VENTANA-ACCION-E. EXIT.                                          
077400                                                                          
077500 CIERRE-ULTIMA-ACCION SECTION.                                            
077600     IF WKS-TICKER-ACTUAL NOT = SPACES                                    
077700        PERFORM CIERRE-ACCION-ANTERIOR                                    
077800     END-IF.                                                              
077900 CIERRE-ULTIMA-ACCION-E. EXIT.                                            
078000                                                                          
078100******************************************************************        
078200*   AL CAMBIAR DE ACCION, APLICA C1-C6 Y DECIDE SI HAY RUPTURA     *      
078300******************************************************************        
078400 CIERRE-ACCION-ANTERIOR SECTION.                                          
078500     IF WKS-PRC2-CONTADOR >= 30                                           
078600        PERFORM CALCULA-PROMEDIOS-MOVILES                                 
078700        IF TBL-PRC2-CIERRE (WKS-HOY) > WKS-MAXIMO-PREVIO                  
078800           PERFORM CALCULA-PUNTAJE-RUPTURA                                
078900           PERFORM ACUMULA-TABLA-RUPTURAS                                 
079000        END-IF                                                            
079100     ELSE                                                                 
079200        IF WKS-PRC2-CONTADOR > 0                                          
079300           ADD 1 TO WKS-ACCIONES-OMITIDAS                                 
079400        END-IF                                                            
079500     END-IF                                                               
079600     MOVE ZERO TO WKS-PRC2-CONTADOR.                                      
079700 CIERRE-ACCION-ANTERIOR-E. EXIT.                                          
079800                                                                          
079900******************************************************************        
080000*  C1/C2: MAXIMO PREVIO, VOLUMEN PROMEDIO Y PROMEDIOS MOVILES      *      
080100******************************************************************        
080200 CALCULA-PROMEDIOS-MOVILES SECTION.                                       
080300     MOVE WKS-PRC2-CONTADOR TO WKS-HOY                                    
080400     MOVE ZERO TO WKS-SUMA-VOL-LOOKBACK WKS-MAXIMO-PREVIO                 
080500                  WKS-SUMA-CIERRE-10    WKS-SUMA-CIERRE-20                
080600                  WKS-MAXIMO-CONSOLIDA                                    
080700     MOVE 99999.99 TO WKS-MINIMO-CONSOLIDA                                
080800     MOVE ZERO TO WKS-SUMA-CIERRE-CONSOLIDA                               
080900                                                                          
081000     COMPUTE WKS-INICIO-VENTANA = WKS-HOY - 20                            
081100     SET WKS-PI TO WKS-INICIO-VENTANA                                     
081200     PERFORM ACUMULA-LOOKBACK-20                                          
081300        VARYING WKS-PI FROM WKS-PI BY 1 UNTIL WKS-PI > WKS-HOY - 1        
081400                                                                          
081500     COMPUTE WKS-INICIO-VENTANA = WKS-HOY - 10                            
081600     SET WKS-PI TO WKS-INICIO-VENTANA                                     
081700     PERFORM ACUMULA-CONSOLIDACION-10                                     
081800        VARYING WKS-PI FROM WKS-PI BY 1 UNTIL WKS-PI > WKS-HOY - 1        
081900                                                                          
082000     COMPUTE WKS-INICIO-VENTANA = WKS-HOY - 9                             
082100     SET WKS-PI TO WKS-INICIO-VENTANA                                     
082200     PERFORM ACUMULA-CIERRE-10                                            
082300        VARYING WKS-PI FROM WKS-PI BY 1 UNTIL WKS-PI > WKS-HOY            
082400                                                                          
082500     COMPUTE WKS-INICIO-VENTANA = WKS-HOY - 19                            
082600     SET WKS-PI TO WKS-INICIO-VENTANA                                     
082700     PERFORM ACUMULA-CIERRE-20                                            
082800        VARYING WKS-PI FROM WKS-PI BY 1 UNTIL WKS-PI > WKS-HOY            
082900                                                                          
083000     COMPUTE WKS-PROM-VOL-LOOKBACK   = WKS-SUMA-VOL-LOOKBACK / 20         
083100     COMPUTE WKS-SMA-10 ROUNDED      = WKS-SUMA-CIERRE-10 / 10            
083200     COMPUTE WKS-SMA-20 ROUNDED      = WKS-SUMA-CIERRE-20 / 20            
083300     COMPUTE WKS-PROM-CIERRE-CONSOLIDA ROUNDED =                          
083400        WKS-SUMA-CIERRE-CONSOLIDA / 10                                    
083500                                                                          
083600     MOVE ZERO TO WKS-ARRIBA-SMA10 WKS-ARRIBA-SMA20                       
083700                  WKS-EN-TENDENCIA-ALZA                                   
083800     IF TBL-PRC2-CIERRE (WKS-HOY) > WKS-SMA-10                            
083900        MOVE 1 TO WKS-ARRIBA-SMA10                                        
084000     END-IF                                                               
084100     IF TBL-PRC2-CIERRE (WKS-HOY) > WKS-SMA-20                            
084200        MOVE 1 TO WKS-ARRIBA-SMA20                                        
084300     END-IF                                                               
084400     IF WKS-SMA-10 > WKS-SMA-20                                           
084500        MOVE 1 TO WKS-EN-TENDENCIA-ALZA                                   
084600     END-IF.                                                              
084700 CALCULA-PROMEDIOS-MOVILES-E. EXIT.                                       
084800                                                                          
084900 ACUMULA-LOOKBACK-20 SECTION.                                             
085000     ADD TBL-PRC2-VOLUMEN (WKS-PI) TO WKS-SUMA-VOL-LOOKBACK               
085100     IF TBL-PRC2-MAXIMO (WKS-PI) > WKS-MAXIMO-PREVIO                      
085200        MOVE TBL-PRC2-MAXIMO (WKS-PI) TO WKS-MAXIMO-PREVIO                
085300     END-IF.                                                              
085400 ACUMULA-LOOKBACK-20-E. EXIT.                                             
085500                                                                          
085600 ACUMULA-CONSOLIDACION-10 SECTION.                                        
085700     ADD TBL-PRC2-CIERRE (WKS-PI) TO WKS-SUMA-CIERRE-CONSOLIDA            
085800     IF TBL-PRC2-MAXIMO (WKS-PI) > WKS-MAXIMO-CONSOLIDA                   
085900        MOVE TBL-PRC2-MAXIMO (WKS-PI) TO WKS-MAXIMO-CONSOLIDA             
086000     END-IF                                                               
086100     IF TBL-PRC2-MINIMO (WKS-PI) < WKS-MINIMO-CONSOLIDA                   
086200        MOVE TBL-PRC2-MINIMO (WKS-PI) TO WKS-MINIMO-CONSOLIDA             
086300     END-IF.                                                              
086400 ACUMULA-CONSOLIDACION-10-E. EXIT.                                        
086500                                                                          
086600 ACUMULA-CIERRE-10 SECTION.                                               
086700     ADD TBL-PRC2-CIERRE (WKS-PI) TO WKS-SUMA-CIERRE-10.                  
086800 ACUMULA-CIERRE-10-E. EXIT.                                               
086900                                                                          
087000 ACUMULA-CIERRE-20 SECTION.                                               
087100     ADD TBL-PRC2-CIERRE (WKS-PI) TO WKS-SUMA-CIERRE-20.                  
087200 ACUMULA-CIERRE-20-E. EXIT.                                               
087300                                                                          
087400******************************************************************        
087500*        C3-C6: PUNTAJE DE CALIDAD DE LA RUPTURA DE PRECIO         *      
087600******************************************************************        
087700 CALCULA-PUNTAJE-RUPTURA SECTION.                                         
087800     COMPUTE WKS-PORCENTAJE-RUPTURA ROUNDED =                             
087900        (TBL-PRC2-CIERRE (WKS-HOY) - WKS-MAXIMO-PREVIO) /                 
088000         WKS-MAXIMO-PREVIO * 100                                          
088100                                                                          
088200     COMPUTE WKS-RELACION-VOLUMEN ROUNDED =                               
088300        TBL-PRC2-VOLUMEN (WKS-HOY) / WKS-PROM-VOL-LOOKBACK                
088400                                                                          
088500     COMPUTE WKS-RANGO-CONSOLIDA ROUNDED =                                
088600        (WKS-MAXIMO-CONSOLIDA - WKS-MINIMO-CONSOLIDA) /                   
088700         WKS-PROM-CIERRE-CONSOLIDA                                        
088800                                                                          
088900* C3 - PUNTOS POR FORTALEZA DE LA RUPTURA                                 
089000     EVALUATE TRUE                                                        
089100        WHEN WKS-PORCENTAJE-RUPTURA > 5 MOVE 25 TO WKS-PUNTOS-FORTALEZA   
089200        WHEN WKS-PORCENTAJE-RUPTURA > 3 MOVE 20 TO WKS-PUNTOS-FORTALEZA   
089300        WHEN WKS-PORCENTAJE-RUPTURA > 1 MOVE 15 TO WKS-PUNTOS-FORTALEZA   
089400        WHEN OTHER                      MOVE 10 TO WKS-PUNTOS-FORTALEZA   
089500     END-EVALUATE                                                         
089600                                                                          
089700* C4 - PUNTOS POR VOLUMEN                                                 
089800     EVALUATE TRUE                                                        
089900        WHEN WKS-RELACION-VOLUMEN > 3   MOVE 25 TO WKS-PUNTOS-VOLUMEN     
090000        WHEN WKS-RELACION-VOLUMEN > 2   MOVE 20 TO WKS-PUNTOS-VOLUMEN     
090100        WHEN WKS-RELACION-VOLUMEN > 1.5 MOVE 15 TO WKS-PUNTOS-VOLUMEN     
090200        WHEN OTHER                      MOVE  5 TO WKS-PUNTOS-VOLUMEN     
090300     END-EVALUATE                                                         
090400                                                                          
090500* C5 - PUNTOS POR ALINEACION DE TENDENCIA                                 
090600     EVALUATE TRUE                                                        
090700        WHEN ESTA-ARRIBA-SMA10 AND ESTA-ARRIBA-SMA20                      
090800                               AND HAY-TENDENCIA-ALZA                     
090900             MOVE 25 TO WKS-PUNTOS-TENDENCIA                              
091000        WHEN ESTA-ARRIBA-SMA10 AND ESTA-ARRIBA-SMA20                      
091100             MOVE 20 TO WKS-PUNTOS-TENDENCIA                              
091200        WHEN ESTA-ARRIBA-SMA10 OR ESTA-ARRIBA-SMA20                       
091300             MOVE 10 TO WKS-PUNTOS-TENDENCIA                              
091400        WHEN OTHER                                                        
091500             MOVE  0 TO WKS-PUNTOS-TENDENCIA                              
091600     END-EVALUATE                                                         
091700                                                                          
091800* C6 - PUNTOS POR CONSOLIDACION                                           
091900     EVALUATE TRUE                                                        
092000        WHEN WKS-RANGO-CONSOLIDA < 0.10 MOVE 25 TO                        
092100                                            WKS-PUNTOS-CONSOLIDACION      
092200        WHEN WKS-RANGO-CONSOLIDA < 0.15 MOVE 20 TO                        
092300                                            WKS-PUNTOS-CONSOLIDACION      
092400        WHEN WKS-RANGO-CONSOLIDA < 0.20 MOVE 15 TO                        
092500                                            WKS-PUNTOS-CONSOLIDACION      
092600        WHEN OTHER                      MOVE  5 TO                        
092700                                            WKS-PUNTOS-CONSOLIDACION      
092800     END-EVALUATE                                                         
092900                                                                          
093000     COMPUTE WKS-PUNTAJE-CALIDAD =                                        
093100        WKS-PUNTOS-FORTALEZA + WKS-PUNTOS-VOLUMEN +                       
093200        WKS-PUNTOS-TENDENCIA + WKS-PUNTOS-CONSOLIDACION.                  
093300 CALCULA-PUNTAJE-RUPTURA-E. EXIT.                                         
093400                                                                          
093500******************************************************************        
093600*         AGREGA LA ACCION CANDIDATA A LA TABLA DE RUPTURAS       *       
093700******************************************************************        
093800 ACUMULA-TABLA-RUPTURAS SECTION.                                          
093900     ADD 1 TO WKS-RUPTURAS-CONTADOR                                       
094000     SET WKS-RI TO WKS-RUPTURAS-CONTADOR                                  
094100     MOVE WKS-TICKER-ACTUAL                 TO TBLR2-TICKER (WKS-RI)      
094200     MOVE WKS-FECHA-CORRIDA                 TO TBLR2-FECHA  (WKS-RI)      
094300     MOVE TBL-PRC2-CIERRE (WKS-HOY)          TO TBLR2-CIERRE (WKS-RI)     
094400     MOVE WKS-MAXIMO-PREVIO                  TO                           
094500                                    TBLR2-MAXIMO-PREVIO (WKS-RI)          
094600     COMPUTE TBLR2-PORCENTAJE-RUPTURA (WKS-RI) ROUNDED =                  
094700        WKS-PORCENTAJE-RUPTURA                                            
094800     MOVE TBL-PRC2-VOLUMEN (WKS-HOY)         TO TBLR2-VOLUMEN (WKS-RI)    
094900     COMPUTE TBLR2-VOLUMEN-PROMEDIO (WKS-RI) =                            
095000        WKS-PROM-VOL-LOOKBACK                                             
095100     COMPUTE TBLR2-RELACION-VOLUMEN (WKS-RI) ROUNDED =                    
095200        WKS-RELACION-VOLUMEN                                              
095300     MOVE WKS-PUNTAJE-CALIDAD                TO TBLR2-PUNTAJE (WKS-RI)    
095400     MOVE ZERO                               TO                           
095500                                    TBLR2-SUMA-SENTIMIENTO (WKS-RI)       
095600     MOVE ZERO                               TO                           
095700                                    TBLR2-SENTIMIENTO (WKS-RI)            
095800     MOVE ZERO                               TO                           
095900                                    TBLR2-CANTIDAD-NOTICIAS (WKS-RI)      
096000     MOVE "N"                                TO                           
096100                                    TBLR2-TIENE-NOTICIAS (WKS-RI).        
096200 ACUMULA-TABLA-RUPTURAS-E. EXIT.                                          
096300                                                                          
096400******************************************************************        
096500*  REGLA D2: PROMEDIO DE SENTIMIENTO DE NOTICIAS Y AJUSTE DE       *      
096600*  PUNTAJE.  LEE TODO NEWS-SENTIMENT UNA SOLA VEZ.                 *      
096700******************************************************************        
096800 APLICA-SENTIMIENTO-NOTICIAS SECTION.                                     
096900     OPEN INPUT NEWS-SENTIMENT                                            
097000     IF FS-NOTSEN NOT = 0                                                 
097100        DISPLAY ">>> ERROR ABRIENDO NEWS-SENTIMENT, FS = " FS-NOTSEN      
097200        MOVE 91 TO RETURN-CODE                                            
097300        PERFORM CIERRA-ARCHIVOS                                           
097400        STOP RUN                                                          
097500     END-IF                                                               
097600                                                                          
097700     PERFORM LEE-NOTICIA                                                  
097800     PERFORM PROCESA-UNA-NOTICIA UNTIL FIN-NOTSEN                         
097900                                                                          
098000     CLOSE NEWS-SENTIMENT                                                 
098100     PERFORM CALCULA-AJUSTE-NOTICIAS                                      
098200        VARYING WKS-RI FROM 1 BY 1                                        
098300        UNTIL WKS-RI > WKS-RUPTURAS-CONTADOR.                             
098400 APLICA-SENTIMIENTO-NOTICIAS-E. EXIT.                                     
098500                                                                          
098600 LEE-NOTICIA SECTION.                                                     
098700     READ NEWS-SENTIMENT                                                  
098800        AT END MOVE 1 TO WKS-FIN-NOTSEN                                   
098900     END-READ                                                             
099000     IF NOT FIN-NOTSEN AND FS-NOTSEN NOT = 0                              
099100        DISPLAY ">>> ERROR LEYENDO NEWS-SENTIMENT, FS = " FS-NOTSEN       
099200        MOVE 91 TO RETURN-CODE                                            
099300        PERFORM CIERRA-ARCHIVOS                                           
099400        STOP RUN                                                          
099500     END-IF.                                                              
099600 LEE-NOTICIA-E. EXIT.                                                     
099700                                                                          
099800 PROCESA-UNA-NOTICIA SECTION.                                             
099900     IF NWS-PUNTAJE-SENTIMIENTO NOT = 0                                   
100000        PERFORM BUSCA-RUPTURA-POR-TICKER                                  
100100        IF ACCION-ENCONTRADA AND                                          
100200           TBLR2-CANTIDAD-NOTICIAS (WKS-INDICE-TABLA) < 5                 
100300           ADD NWS-PUNTAJE-SENTIMIENTO TO                                 
100400                           TBLR2-SUMA-SENTIMIENTO (WKS-INDICE-TABLA)      
100500           ADD 1 TO TBLR2-CANTIDAD-NOTICIAS (WKS-INDICE-TABLA)            
100600        END-IF                                                            
100700     END-IF                                                               
100800     PERFORM LEE-NOTICIA.                                                 
100900 PROCESA-UNA-NOTICIA-E. EXIT.                                             
101000                                                                          
101100 BUSCA-RUPTURA-POR-TICKER SECTION.                                        
101200     MOVE ZERO TO WKS-ENCONTRADO WKS-INDICE-TABLA                         
101300     PERFORM COMPARA-UNA-RUPTURA                                          
101400        VARYING WKS-RI FROM 1 BY 1                                        
101500        UNTIL WKS-RI > WKS-RUPTURAS-CONTADOR OR ACCION-ENCONTRADA.        
101600 BUSCA-RUPTURA-POR-TICKER-E. EXIT.                                        
101700                                                                          
101800 COMPARA-UNA-RUPTURA SECTION.                                             
101900     IF TBLR2-TICKER (WKS-RI) = NWS-TICKER-ACCION                         
102000        MOVE 1 TO WKS-ENCONTRADO                                          
102100        SET WKS-INDICE-TABLA TO WKS-RI                                    
102200     END-IF.                                                              
102300 COMPARA-UNA-RUPTURA-E. EXIT.                                             
102400                                                                          
102500 CALCULA-AJUSTE-NOTICIAS SECTION.                                         
102600     IF TBLR2-CANTIDAD-NOTICIAS (WKS-RI) > 0                              
102700        COMPUTE WKS-PROMEDIO-SENTIMIENTO ROUNDED =                        
102800           TBLR2-SUMA-SENTIMIENTO (WKS-RI) /                              
102900           TBLR2-CANTIDAD-NOTICIAS (WKS-RI)                               
103000        MOVE WKS-PROMEDIO-SENTIMIENTO TO TBLR2-SENTIMIENTO (WKS-RI)       
103100        MOVE "Y" TO TBLR2-TIENE-NOTICIAS (WKS-RI)                         
103200        IF WKS-PROMEDIO-SENTIMIENTO > 0.2                                 
103300           ADD 10 TO TBLR2-PUNTAJE (WKS-RI)                               
103400        END-IF                                                            
103500        IF WKS-PROMEDIO-SENTIMIENTO < -0.2                                
103600           SUBTRACT 10 FROM TBLR2-PUNTAJE (WKS-RI)                        
103700        END-IF                                                            
103800     END-IF.                                                              
103900 CALCULA-AJUSTE-NOTICIAS-E. EXIT.                                         
104000                                                                          
104100******************************************************************        
104200*    ORDENA LA TABLA DE RUPTURAS DESCENDENTE POR PUNTAJE           *      
104300******************************************************************        
104400 ORDENA-TABLA-POR-PUNTAJE SECTION.                                        
104500     PERFORM RECORRIDO-EXTERNO-RUP                                        
104600        VARYING WKS-RI FROM 1 BY 1                                        
104700        UNTIL WKS-RI >= WKS-RUPTURAS-CONTADOR.                            
104800 ORDENA-TABLA-POR-PUNTAJE-E. EXIT.                                        
104900                                                                          
105000 RECORRIDO-EXTERNO-RUP SECTION.                                           
105100     PERFORM RECORRIDO-INTERNO-RUP                                        
105200        VARYING WKS-RJ FROM 1 BY 1                                        
105300        UNTIL WKS-RJ > WKS-RUPTURAS-CONTADOR - WKS-RI.                    
105400 RECORRIDO-EXTERNO-RUP-E. EXIT.                                           
105500                                                                          
105600 RECORRIDO-INTERNO-RUP SECTION.                                           
105700     IF TBLR2-PUNTAJE (WKS-RJ) < TBLR2-PUNTAJE (WKS-RJ + 1)               
105800        PERFORM INTERCAMBIA-RUPTURAS                                      
105900     END-IF.                                                              
106000 RECORRIDO-INTERNO-RUP-E. EXIT.                                           
106100                                                                          
106200 INTERCAMBIA-RUPTURAS SECTION.                                            
106300     MOVE TBL-RUPTURAS (WKS-RJ)     TO TBLR2-TEMPORAL                     
106400     MOVE TBL-RUPTURAS (WKS-RJ + 1) TO TBL-RUPTURAS (WKS-RJ)              
106500     MOVE TBLR2-TEMPORAL            TO TBL-RUPTURAS (WKS-RJ + 1).         
106600 INTERCAMBIA-RUPTURAS-E. EXIT.                                            
106700                                                                          
106800******************************************************************        
106900*                ENCABEZADO DEL REPORTE DE RUPTURAS               *       
107000******************************************************************        
107100 IMPRIME-ENCABEZADO-RUPTURA SECTION.                                      
107200     MOVE "      REPORTE DE RUPTURAS DEL SECTOR LIDER - BVMRUP01"         
107300          TO RUP-LINEA-REPORTE                                            
107400     WRITE RUP-LINEA-REPORTE                                              
107500     MOVE SPACES TO RUP-LINEA-REPORTE                                     
107600     STRING "      FECHA DE CORRIDA : " WKS-FC-MES "/"                    
107700            WKS-FC-DIA "/" WKS-FC-ANIO                                    
107800         DELIMITED BY SIZE INTO RUP-LINEA-REPORTE                         
107900     WRITE RUP-LINEA-REPORTE                                              
108000     MOVE SPACES TO RUP-LINEA-REPORTE                                     
108100     STRING "      SECTOR LIDER : " WKS-LIDER-NOMBRE                      
108200            "   MOMENTUM D1 = " WKS-LIDER-MOMENTUM                        
108300         DELIMITED BY SIZE INTO RUP-LINEA-REPORTE                         
108400     WRITE RUP-LINEA-REPORTE                                              
108500     MOVE "  ETQ TICKER  PUNTAJE/100   PRECIO  RUPTURA%  VOL-REL"         
108600          TO RUP-LINEA-REPORTE                                            
108700     WRITE RUP-LINEA-REPORTE                                              
108800     MOVE "      SENTIMIENTO  ARTICULOS"                                  
108900          TO RUP-LINEA-REPORTE                                            
109000     WRITE RUP-LINEA-REPORTE                                              
109100     MOVE SPACES TO RUP-LINEA-REPORTE                                     
109200     WRITE RUP-LINEA-REPORTE.                                             
109300 IMPRIME-ENCABEZADO-RUPTURA-E. EXIT.                                      
109400                                                                          
109500******************************************************************        
109600*        DETALLE DEL REPORTE, UNA LINEA POR CANDIDATO              *      
109700******************************************************************        
109800 01 WKS-LINEA-DETALLE-RUPTURA.                                            
109900    02 FILLER                         PIC X(02) VALUE SPACES.             
110000    02 LR-ETIQUETA                    PIC X(10).                          
110100    02 FILLER                         PIC X(01) VALUE SPACE.              
110200    02 LR-TICKER                      PIC X(06).                          
110300    02 FILLER                         PIC X(02) VALUE SPACES.             
110400    02 LR-PUNTAJE                     PIC +ZZ9.                           
110500    02 FILLER                         PIC X(04) VALUE SPACES.             
110600    02 LR-PRECIO                      PIC +Z,ZZ9.99.                      
110700    02 FILLER                         PIC X(02) VALUE SPACES.             
110800    02 LR-RUPTURA-PCT                 PIC +ZZ9.99.                        
110900    02 FILLER                         PIC X(02) VALUE SPACES.             
111000    02 LR-VOL-RELACION                PIC ZZ9.99.                         
111100    02 FILLER                         PIC X(01) VALUE "X".                
111200    02 FILLER                         PIC X(02) VALUE SPACES.             
111300    02 LR-SENTIMIENTO                 PIC +9.999.                         
111400    02 FILLER                         PIC X(02) VALUE SPACES.             
111500    02 LR-ARTICULOS                   PIC ZZ9.                            
111600    02 FILLER                         PIC X(45) VALUE SPACES.             
111700                                                                          
111800 IMPRIME-DETALLE-RUPTURA SECTION.                                         
111900     PERFORM ETIQUETA-CALIDAD                                             
112000     MOVE TBLR2-TICKER           (WKS-RI) TO LR-TICKER                    
112100     MOVE TBLR2-PUNTAJE          (WKS-RI) TO LR-PUNTAJE                   
112200     MOVE TBLR2-CIERRE           (WKS-RI) TO LR-PRECIO                    
112300     MOVE TBLR2-PORCENTAJE-RUPTURA (WKS-RI) TO LR-RUPTURA-PCT             
112400     MOVE TBLR2-RELACION-VOLUMEN (WKS-RI) TO LR-VOL-RELACION              
112500     MOVE TBLR2-SENTIMIENTO      (WKS-RI) TO LR-SENTIMIENTO               
112600     MOVE TBLR2-CANTIDAD-NOTICIAS (WKS-RI) TO LR-ARTICULOS                
112700     WRITE RUP-LINEA-REPORTE FROM WKS-LINEA-DETALLE-RUPTURA.              
112800 IMPRIME-DETALLE-RUPTURA-E. EXIT.                                         
112900                                                                          
113000******************************************************************        
113100*                REGLA D3: ETIQUETA DE CALIDAD                    *       
113200******************************************************************        
113300 ETIQUETA-CALIDAD SECTION.                                                
113400     EVALUATE TRUE                                                        
113500        WHEN TBLR2-PUNTAJE (WKS-RI) >= 75                                 
113600             MOVE "EXCELENTE " TO LR-ETIQUETA                             
113700        WHEN TBLR2-PUNTAJE (WKS-RI) >= 60                                 
113800             MOVE "BUENA     " TO LR-ETIQUETA                             
113900        WHEN OTHER                                                        
114000             MOVE "MODERADA  " TO LR-ETIQUETA                             
114100     END-EVALUATE.                                                        
114200 ETIQUETA-CALIDAD-E. EXIT.                                                
114300                                                                          
114400******************************************************************        
114500*       ESCRIBE EL ARCHIVO DE RESULTADOS DE RUPTURA               *       
114600******************************************************************        
114700 ESCRIBE-RESULTADOS-RUPTURA SECTION.                                      
114800     MOVE SPACES                          TO                              
114900                                    BKR-REGISTRO-RESULTADO-RUPTURA        
115000     MOVE TBLR2-TICKER           (WKS-RI) TO BKR-TICKER-ACCION            
115100     MOVE TBLR2-FECHA            (WKS-RI) TO BKR-FECHA-RUPTURA            
115200     MOVE TBLR2-CIERRE           (WKS-RI) TO BKR-PRECIO-CIERRE            
115300     MOVE TBLR2-MAXIMO-PREVIO    (WKS-RI) TO BKR-MAXIMO-PREVIO            
115400     MOVE TBLR2-PORCENTAJE-RUPTURA (WKS-RI) TO BKR-PORCENTAJE-RUPTURA     
115500     MOVE TBLR2-VOLUMEN          (WKS-RI) TO BKR-VOLUMEN                  
115600     MOVE TBLR2-VOLUMEN-PROMEDIO (WKS-RI) TO BKR-VOLUMEN-PROMEDIO         
115700     MOVE TBLR2-RELACION-VOLUMEN (WKS-RI) TO BKR-RELACION-VOLUMEN         
115800     MOVE TBLR2-PUNTAJE          (WKS-RI) TO BKR-PUNTAJE-CALIDAD          
115900     MOVE TBLR2-SENTIMIENTO      (WKS-RI) TO BKR-SENTIMIENTO-NOTICIA      
116000     MOVE TBLR2-CANTIDAD-NOTICIAS (WKS-RI) TO BKR-CANTIDAD-NOTICIAS       
116100     MOVE TBLR2-TIENE-NOTICIAS   (WKS-RI) TO BKR-INDICADOR-NOTICIA        
116200                                                                          
116300     WRITE BKR-REGISTRO-RESULTADO-RUPTURA                                 
116400     IF FS-RESRUP NOT = 0                                                 
116500        DISPLAY ">>> ERROR ESCRIBIENDO BREAKOUT-RESULTS, FS = "           
116600                 FS-RESRUP                                                
116700        MOVE 91 TO RETURN-CODE                                            
116800        PERFORM CIERRA-ARCHIVOS                                           
116900        STOP RUN                                                          
117000     END-IF                                                               
117100     ADD 1 TO WKS-RUPTURAS-ESCRITAS.                                      
117200 ESCRIBE-RESULTADOS-RUPTURA-E. EXIT.                                      
117300                                                                          
117400******************************************************************        
117500*          NO HAY SECTOR LIDER O NO HAY RUPTURAS - AVISOS          *      
117600******************************************************************        
117700 REPORTA-SIN-LIDER SECTION.                                               
117800     MOVE "   NO HAY SECTOR DISPONIBLE CON MOMENTUM VALIDO Y"             
117900          TO RUP-LINEA-REPORTE                                            
118000     WRITE RUP-LINEA-REPORTE                                              
118100     MOVE "   MEMBRESIA DE ACCIONES - SE DETIENE EL ESCANEO"              
118200          TO RUP-LINEA-REPORTE                                            
118300     WRITE RUP-LINEA-REPORTE.                                             
118400 REPORTA-SIN-LIDER-E. EXIT.                                               
118500                                                                          
118600 REPORTA-SIN-RUPTURAS SECTION.                                            
118700     MOVE SPACES TO RUP-LINEA-REPORTE                                     
118800     STRING "   SECTOR LIDER : " WKS-LIDER-NOMBRE                         
118900         DELIMITED BY SIZE INTO RUP-LINEA-REPORTE                         
119000     WRITE RUP-LINEA-REPORTE                                              
119100     MOVE "   NINGUNA ACCION DEL SECTOR PRESENTO RUPTURA DE PRECIO"       
119200          TO RUP-LINEA-REPORTE                                            
119300     WRITE RUP-LINEA-REPORTE.                                             
119400 REPORTA-SIN-RUPTURAS-E. EXIT.                                            
119500                                                                          
119600******************************************************************        
119700*                 TOTALES DE CONTROL DEL PROCESO                  *       
119800******************************************************************        
119900 ESTADISTICAS SECTION.                                                    
120000     DISPLAY "**********************************************************" 
120100     DISPLAY "*                  E S T A D I S T I C A S               *" 
120200     DISPLAY "**********************************************************" 
120300     MOVE WKS-SECTORES-LEIDOS    TO WKS-MASCARA                           
120400     DISPLAY "SECTORES LEIDOS DEL MAESTRO               : " WKS-MASCARA   
120500     MOVE WKS-PRECIOS-LEIDOS     TO WKS-MASCARA                           
120600     DISPLAY "PRECIOS DIARIOS LEIDOS (AMBOS PASOS)      : " WKS-MASCARA   
120700     MOVE WKS-ACCIONES-OMITIDAS  TO WKS-MASCARA                           
120800     DISPLAY "ACCIONES OMITIDAS (MENOS DE 30 PRECIOS)   : " WKS-MASCARA   
120900     MOVE WKS-RUPTURAS-ESCRITAS  TO WKS-MASCARA                           
121000     DISPLAY "REGISTROS ESCRITOS EN BREAKOUT-RESULTS    : " WKS-MASCARA   
121100     DISPLAY "**********************************************************".
121200 ESTADISTICAS-E. EXIT.                                                    
121300                                                                          
121400******************************************************************        
121500*                     CIERRE DE ARCHIVOS                          *       
121600******************************************************************        
121700 CIERRA-ARCHIVOS SECTION.                                                 
121800     CLOSE SECTOR-MASTER SECTOR-STOCKS DAILY-PRICES                       
121900           BREAKOUT-RESULTS BREAKOUT-REPORT.                              
122000 CIERRA-ARCHIVOS-E. EXIT.                                                 
