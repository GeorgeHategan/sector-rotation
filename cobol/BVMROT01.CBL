000100******************************************************************        
000200* PROGRAMA    : BVMROT01                                         *        
000300* NOMBRE      : ANALIZADOR DE FORTALEZA Y ROTACION DE SECTORES   *        
000400* APLICACION  : BOLSA DE VALORES - ANALISIS DE MERCADO           *        
000500* TIPO        : BATCH                                            *        
000600* ARCHIVOS    : SECTOR-MASTER=C, DAILY-PRICES=C, SECTOR-RESULTS=A*        
000700*             : ROTATION-REPORT=A                                *        
000800* ACCION (ES) : C=CONSULTA, A=AGREGA/ESCRIBE                     *        
000900* DESCRIPCION : LEE EL MAESTRO DE LOS 13 SECTORES Y EL HISTORICO *        
001000*             : DE PRECIOS DIARIOS, CALCULA POR SECTOR EL CAMBIO *        
001100*             : DE 1, 5 Y 20 DIAS, LA TENDENCIA DE VOLUMEN Y LA  *        
001200*             : FORTALEZA RELATIVA CONTRA SU PROMEDIO DE 20 DIAS,*        
001300*             : OBTIENE UN PUNTAJE DE MOMENTUM PONDERADO, LE     *        
001400*             : ASIGNA UN CODIGO DE TENDENCIA Y ESCRIBE EL       *        
001500*             : REPORTE DE ROTACION DE SECTORES CON EL REGIMEN   *        
001600*             : GENERAL DE MERCADO Y EL RESUMEN DEL ANALISIS.    *        
001700******************************************************************        
001800*                 BITACORA DE MODIFICACIONES                     *        
001900******************************************************************        
002000* 15/03/1987 PEDR  TICKET 10041 PROGRAMA ORIGINAL.  CALCULO DE   *        
002100*                   CAMBIOS DE 1, 5 Y 20 DIAS Y PUNTAJE DE       *        
002200*                   MOMENTUM PARA LOS SECTORES DE LA BOLSA.      *        
002300* 02/09/1987 PEDR  TICKET 10088 SE AGREGA LA TENDENCIA DE        *        
002400*                   VOLUMEN (A2) Y LA FUERZA RELATIVA CONTRA LA  *        
002500*                   MEDIA DE 20 DIAS (A3).                       *        
002600* 22/01/1988 PEDR  TICKET 10122 SE AGREGA LA CLASIFICACION DE    *        
002700*                   TENDENCIA (COMPRA FUERTE / COMPRA / VENTA    *        
002800*                   FUERTE / VENTA / NEUTRAL) SEGUN REGLA A5.    *        
002900* 11/07/1988 CAIX  TICKET 10199 SE AGREGA EL REPORTE DE ROTACION *        
003000*                   CON LAS 3 MAS FUERTES Y LAS 3 MAS DEBILES.   *        
003100* 19/02/1989 CAIX  TICKET 10244 SE AGREGA EL REGIMEN GENERAL DE  *        
003200*                   MERCADO (RIESGO-ON/RIESGO-OFF/NEUTRAL).      *        
003300* 30/08/1989 CAIX  TICKET 10301 SE AGREGA LA COMPARACION CICLICO *        
003400*                   VS DEFENSIVO Y LA LINEA DE FLUJO DE ROTACION.*        
003500* 14/04/1990 PEDR  TICKET 10355 SE ESCRIBE EL ARCHIVO DE         *        
003600*                   RESULTADOS POR SECTOR PARA USO DEL PROGRAMA  *        
003700*                   DE TENDENCIA HISTORICA (BVMTEN01).           *        
003800* 25/11/1991 LXAJ  TICKET 10420 SE AGREGA EL BLOQUE RESUMEN DEL  *        
003900*                   ANALISIS (PROMEDIO, SECTOR MAS FUERTE Y MAS  *        
004000*                   DEBIL) AL PIE DEL REPORTE DE ROTACION.       *        
004100* 09/06/1993 LXAJ  TICKET 10488 CORRECCION: LA VENTANA DE 5 DIAS *        
004200*                   SE TOMABA MAL CONTRA EL PRIMERO DE LOS 20.   *        
004300* 17/01/1995 PEDR  TICKET 10553 SE ORDENA LA TABLA DE RESULTADOS *        
004400*                   DESCENDENTE POR PUNTAJE DE MOMENTUM ANTES DE *        
004500*                   IMPRIMIR Y ANTES DE ESCRIBIR SECTOR-RESULTS. *        
004600* 03/12/1996 CAIX  TICKET 10602 SE AGREGA CONTROL DE SECTORES    *        
004700*                   OMITIDOS POR NO TENER 20 PRECIOS DIARIOS.    *        
004800* 28/08/1998 LXAJ  TICKET 10671 REVISION Y2K - WKS-FECHA Y LOS   *        
004900*                   CAMPOS DE FECHA DE SECTOR-RESULTS YA MANEJAN *        
005000*                   ANIO DE 4 DIGITOS, SE CONFIRMA SIN CAMBIOS.  *        
005100* 11/05/2001 PEDR  TICKET 10733 SE AGREGA EL CONTADOR DE         *        
005200*                   REGISTROS DE DAILY-PRICES QUE NO CORRESPONDEN*        
005300*                   A NINGUN SECTOR DEL MAESTRO (ACCIONES).      *        
005400* 20/02/2004 LXAJ  TICKET 10799 AJUSTE DE ESTADISTICAS DE CIERRE *        
005500*                   PARA INCLUIR SECTORES OMITIDOS EN EL REPORTE.*        
005600* 14/09/2005 CAIX  TICKET 10845 SE AGREGA VALIDACION             *        
005700*                   DE ESTADO DE ARCHIVO CON DEBD1R00 AL ABRIR Y *        
005800*                   LEER LOS ARCHIVOS DEL PROCESO.               *        
005900******************************************************************        
006000 ID DIVISION.                                                             
006100 PROGRAM-ID. BVMROT01.                                                    
006200 AUTHOR. ERICK RAMIREZ.                                                   
006300 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BOLSA DE VALORES.               
006400 DATE-WRITTEN. 15/03/1987.                                                
006500 DATE-COMPILED. 14/09/2005.                                               
006600 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNICAMENTE.             
006700 ENVIRONMENT DIVISION.                                                    
006800 CONFIGURATION SECTION.                                                   
006900 SPECIAL-NAMES.                                                           
007000     C01 IS TOP-OF-FORM.                                                  
007100 INPUT-OUTPUT SECTION.                                                    
007200 FILE-CONTROL.                                                            
007300     SELECT SECTOR-MASTER ASSIGN TO SECTOR-MASTER                         
007400            ORGANIZATION  IS SEQUENTIAL                                   
007500            ACCESS        IS SEQUENTIAL                                   
007600            FILE STATUS   IS FS-SECMTR FSE-SECMTR.                        
007700                                                                          
007800     SELECT DAILY-PRICES ASSIGN TO DAILY-PRICES                           
007900            ORGANIZATION  IS SEQUENTIAL                                   
008000            ACCESS        IS SEQUENTIAL                                   
008100            FILE STATUS   IS FS-PRCDIA FSE-PRCDIA.                        
008200                                                                          
008300     SELECT SECTOR-RESULTS ASSIGN TO SECTOR-RESULTS                       
008400            ORGANIZATION  IS SEQUENTIAL                                   
008500            ACCESS        IS SEQUENTIAL                                   
008600            FILE STATUS   IS FS-RESSCT FSE-RESSCT.                        
008700                                                                          
008800     SELECT ROTATION-REPORT ASSIGN TO ROTATION-REPORT                     
008900            ORGANIZATION  IS SEQUENTIAL                                   
009000            ACCESS        IS SEQUENTIAL                                   
009100            FILE STATUS   IS FS-ROTREP FSE-ROTREP.                        
009200                                                                          
009300 DATA DIVISION.                                                           
009400 FILE SECTION.                                                            
009500******************************************************************        
009600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *        
009700******************************************************************        
009800*   MAESTRO DE LOS 13 SECTORES DE LA BOLSA.                               
009900 FD SECTOR-MASTER.                                                        
010000     COPY SCTMTR01.                                                       
010100*   HISTORICO DE PRECIOS DIARIOS (SECTORES Y ACCIONES).                   
010200 FD DAILY-PRICES.                                                         
010300     COPY PRCDIA01.                                                       
010400*   RESULTADO DEL ANALISIS, UN REGISTRO POR SECTOR CALIFICADO.            
010500 FD SECTOR-RESULTS.                                                       
010600     COPY RESSCT01.                                                       
010700*   REPORTE IMPRESO DE ROTACION DE SECTORES.                              
010800 FD ROTATION-REPORT.                                                      
010900 01 ROT-LINEA-REPORTE                 PIC X(132).                         
011000                                                                          
011100 WORKING-STORAGE SECTION.                                                 
011200******************************************************************        
011300*           RECURSOS DE VALIDACION DE FILE STATUS                *        
011400******************************************************************        
011500 01 WKS-FS-STATUS.                                                        
011600    02 FS-SECMTR                      PIC 9(02) VALUE ZEROES.             
011700    02 FSE-SECMTR.                                                        
011800       03 FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.           
011900       03 FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.           
012000       03 FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.           
012100    02 FS-PRCDIA                      PIC 9(02) VALUE ZEROES.             
012200    02 FSE-PRCDIA.                                                        
012300       03 FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.           
012400       03 FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.           
012500       03 FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.           
012600    02 FS-RESSCT                      PIC 9(02) VALUE ZEROES.             
012700    02 FSE-RESSCT.                                                        
012800       03 FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.           
012900       03 FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.           
013000       03 FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.           
013100    02 FS-ROTREP                      PIC 9(02) VALUE ZEROES.             
013200    02 FSE-ROTREP.                                                        
013300       03 FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.           
013400       03 FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.           
013500       03 FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.           
013600    02 PROGRAMA                       PIC X(08) VALUE SPACES.             
013700    02 ARCHIVO                        PIC X(16) VALUE SPACES.             
013800    02 ACCION                         PIC X(10) VALUE SPACES.             
013900    02 LLAVE                          PIC X(32) VALUE SPACES.             
014000                                                                          
014100******************************************************************        
014200*              TABLA EN MEMORIA DE LOS 13 SECTORES                *       
014300******************************************************************        
014400 01 WKS-TABLA-SECTORES.                                                   
014500    02 WKS-SECTORES-CARGADOS          PIC 9(02) COMP VALUE ZERO.          
014600    02 TBL-SECTORES OCCURS 13 TIMES INDEXED BY WKS-SI.                    
014700       03 TBL-SCM-TICKER              PIC X(06).                          
014800       03 TBL-SCM-NOMBRE              PIC X(25).                          
014900       03 TBL-SCM-CLASE               PIC X(01).                          
015000                                                                          
015100******************************************************************        
015200*       VENTANA DESLIZANTE DE PRECIOS DEL TICKER EN PROCESO       *       
015300******************************************************************        
015400 01 WKS-VENTANA-PRECIOS.                                                  
015500    02 WKS-PRC-CONTADOR                PIC 9(02) COMP VALUE ZERO.         
015600    02 TBL-PRECIOS OCCURS 20 TIMES INDEXED BY WKS-PI.                     
015700       03 TBL-PRC-CIERRE              PIC S9(5)V99.                       
015800       03 TBL-PRC-VOLUMEN             PIC 9(12).                          
015900                                                                          
016000******************************************************************        
016100*            TABLA DE RESULTADOS DE SECTORES CALIFICADOS          *       
016200******************************************************************        
016300 01 WKS-TABLA-RESULTADOS.                                                 
016400    02 WKS-RESULTADOS-CONTADOR        PIC 9(02) COMP VALUE ZERO.          
016500    02 TBL-RESULTADOS OCCURS 13 TIMES INDEXED BY WKS-RI WKS-RJ.           
016600       03 TBLR-NOMBRE-SECTOR          PIC X(25).                          
016700       03 TBLR-TICKER-SECTOR          PIC X(06).                          
016800       03 TBLR-CLASE-SECTOR           PIC X(01).                          
016900       03 TBLR-CHG-1D                 PIC S9(3)V99.                       
017000       03 TBLR-CHG-5D                 PIC S9(3)V99.                       
017100       03 TBLR-CHG-20D                PIC S9(3)V99.                       
017200       03 TBLR-VOL-TREND              PIC S9(3)V99.                       
017300       03 TBLR-RS-SMA20               PIC S9(3)V99.                       
017400       03 TBLR-MOMENTUM               PIC S9(3)V99.                       
017500       03 TBLR-TREND-CODE             PIC X(02).                          
017600       03 TBLR-PRECIO-ACTUAL          PIC S9(5)V99.                       
017700                                                                          
017800*   AREA PUENTE PARA EL INTERCAMBIO DE RENGLONES AL ORDENAR.              
017900 01 TBLR-TEMPORAL.                                                        
018000    02 TBLRT-NOMBRE-SECTOR            PIC X(25).                          
018100    02 TBLRT-TICKER-SECTOR            PIC X(06).                          
018200    02 TBLRT-CLASE-SECTOR             PIC X(01).                          
018300    02 TBLRT-CHG-1D                   PIC S9(3)V99.                       
018400    02 TBLRT-CHG-5D                   PIC S9(3)V99.                       
018500    02 TBLRT-CHG-20D                  PIC S9(3)V99.                       
018600    02 TBLRT-VOL-TREND                PIC S9(3)V99.                       
018700    02 TBLRT-RS-SMA20                 PIC S9(3)V99.                       
018800    02 TBLRT-MOMENTUM                 PIC S9(3)V99.                       
018900    02 TBLRT-TREND-CODE               PIC X(02).                          
019000    02 TBLRT-PRECIO-ACTUAL            PIC S9(5)V99.                       
019100*   VISTA EN BYTES DEL AREA PUENTE, PARA VERIFICACION RAPIDA.             
019200 01 TBLR-TEMPORAL-R REDEFINES TBLR-TEMPORAL.                              
019300    02 TBLRT-BYTES                    PIC X(71).                          
019400                                                                          
019500******************************************************************        
019600*           CAMPOS DE TRABAJO PARA CALCULO DE METRICAS            *       
019700******************************************************************        
019800 01 WKS-CALCULO-METRICAS.                                                 
019900    02 WKS-TICKER-ACTUAL              PIC X(06) VALUE SPACES.             
020000    02 WKS-TICKER-ANTERIOR            PIC X(06) VALUE SPACES.             
020100    02 WKS-SUMA-CIERRE-20             PIC S9(7)V9(4) VALUE ZERO.          
020200    02 WKS-SUMA-CIERRE-5              PIC S9(7)V9(4) VALUE ZERO.          
020300    02 WKS-SUMA-VOL-20                PIC 9(14)V9(4) VALUE ZERO.          
020400    02 WKS-SUMA-VOL-5                 PIC 9(14)V9(4) VALUE ZERO.          
020500    02 WKS-PROM-CIERRE-20             PIC S9(5)V9(4) VALUE ZERO.          
020600    02 WKS-PROM-VOL-20                PIC 9(12)V9(4) VALUE ZERO.          
020700    02 WKS-PROM-VOL-5                 PIC 9(12)V9(4) VALUE ZERO.          
020800    02 WKS-CHG-1D                     PIC S9(3)V9(4) VALUE ZERO.          
020900    02 WKS-CHG-5D                     PIC S9(3)V9(4) VALUE ZERO.          
021000    02 WKS-CHG-20D                    PIC S9(3)V9(4) VALUE ZERO.          
021100    02 WKS-VOL-TREND                  PIC S9(3)V9(4) VALUE ZERO.          
021200    02 WKS-RS-SMA20                   PIC S9(3)V9(4) VALUE ZERO.          
021300    02 WKS-MOMENTUM                   PIC S9(3)V9(4) VALUE ZERO.          
021400    02 WKS-TREND-CODE                 PIC X(02) VALUE SPACES.             
021500    02 WKS-INDICE-TABLA               PIC 9(02) COMP VALUE ZERO.          
021600    02 WKS-ENCONTRADO                 PIC 9(01) VALUE ZERO.               
021700       88 SECTOR-ENCONTRADO                       VALUE 1.                
021800                                                                          
021900******************************************************************        
022000*             ACUMULADORES DEL REGIMEN DE MERCADO                 *       
022100******************************************************************        
022200 01 WKS-REGIMEN-MERCADO.                                                  
022300    02 WKS-SUMA-MOMENTUM-TOTAL        PIC S9(5)V99 VALUE ZERO.            
022400    02 WKS-PROMEDIO-MOMENTUM          PIC S9(3)V99 VALUE ZERO.            
022500    02 WKS-SUMA-MOMENTUM-CICLICO      PIC S9(5)V99 VALUE ZERO.            
022600    02 WKS-CONTADOR-CICLICO           PIC 9(02) COMP VALUE ZERO.          
022700    02 WKS-PROMEDIO-CICLICO           PIC S9(3)V99 VALUE ZERO.            
022800    02 WKS-SUMA-MOMENTUM-DEFENSIVO    PIC S9(5)V99 VALUE ZERO.            
022900    02 WKS-CONTADOR-DEFENSIVO         PIC 9(02) COMP VALUE ZERO.          
023000    02 WKS-PROMEDIO-DEFENSIVO         PIC S9(3)V99 VALUE ZERO.            
023100    02 WKS-INDICE-MAS-FUERTE          PIC 9(02) COMP VALUE ZERO.          
023200    02 WKS-INDICE-MAS-DEBIL           PIC 9(02) COMP VALUE ZERO.          
023300                                                                          
023400******************************************************************        
023500*                 CONTADORES DE ESTADISTICAS                      *       
023600******************************************************************        
023700 01 WKS-ESTADISTICAS.                                                     
023800    02 WKS-SECTORES-LEIDOS            PIC 9(02) COMP VALUE ZERO.          
023900    02 WKS-SECTORES-OMITIDOS          PIC 9(02) COMP VALUE ZERO.          
024000    02 WKS-PRECIOS-LEIDOS             PIC 9(07) COMP VALUE ZERO.          
024100    02 WKS-PRECIOS-SIN-SECTOR         PIC 9(07) COMP VALUE ZERO.          
024200    02 WKS-RESULTADOS-ESCRITOS        PIC 9(02) COMP VALUE ZERO.          
024300    02 WKS-MASCARA                PIC Z,ZZZ,ZZ9 VALUE ZEROES.             
024400    02 WKS-MASCARA-PCT            PIC +ZZ9.99   VALUE ZEROES.             
024500                                                                          
024600******************************************************************        
024700*                    INDICADORES DE FIN DE ARCHIVO                *       
024800******************************************************************        
024900 01 WKS-FLAGS.                                                            
025000    02 WKS-FIN-SECMTR                 PIC 9(01) VALUE ZERO.               
025100       88 FIN-SECMTR                              VALUE 1.                
025200    02 WKS-FIN-PRCDIA                 PIC 9(01) VALUE ZERO.               
025300       88 FIN-PRCDIA                              VALUE 1.                
025400    02 WKS-HAY-RESULTADOS             PIC 9(01) VALUE ZERO.               
025500       88 HAY-RESULTADOS                          VALUE 1.                
025600                                                                          
025700******************************************************************        
025800*                  FECHA DE CORRIDA DEL ESCANEO                   *       
025900******************************************************************        
026000 01 WKS-FECHA-CORRIDA                 PIC 9(08) VALUE ZEROES.             
026100 01 WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.                      
026200    02 WKS-FC-ANIO                    PIC 9(04).                          
026300    02 WKS-FC-MES                     PIC 9(02).                          
026400    02 WKS-FC-DIA                     PIC 9(02).                          
026500                                                                          
026600******************************************************************        
026700*               LINEA DE DETALLE DEL REPORTE DE ROTACION          *       
026800******************************************************************        
026900 01 WKS-LINEA-DETALLE.                                                    
027000    02 FILLER                         PIC X(01) VALUE SPACE.              
027100    02 LD-SECTOR                      PIC X(25).                          
027200    02 FILLER                         PIC X(01) VALUE SPACE.              
027300    02 LD-TICKER                      PIC X(06).                          
027400    02 FILLER                         PIC X(02) VALUE SPACES.             
027500    02 LD-CHG1D                       PIC +ZZ9.99.                        
027600    02 FILLER                         PIC X(02) VALUE SPACES.             
027700    02 LD-CHG5D                       PIC +ZZ9.99.                        
027800    02 FILLER                         PIC X(02) VALUE SPACES.             
027900    02 LD-CHG20D                      PIC +ZZ9.99.                        
028000    02 FILLER                         PIC X(02) VALUE SPACES.             
028100    02 LD-VOLTREND                    PIC +ZZ9.99.                        
028200    02 FILLER                         PIC X(02) VALUE SPACES.             
028300    02 LD-RSSMA20                     PIC +ZZ9.99.                        
028400    02 FILLER                         PIC X(02) VALUE SPACES.             
028500    02 LD-MOMENTUM                    PIC +ZZ9.99.                        
028600    02 FILLER                         PIC X(02) VALUE SPACES.             
028700    02 LD-TREND                       PIC X(12).                          
028800    02 FILLER                         PIC X(02) VALUE SPACES.             
028900    02 LD-PRECIO                      PIC +Z,ZZ9.99.                      
029000    02 FILLER                         PIC X(20) VALUE SPACES.             
029100*   VISTA PLANA DE LA LINEA DE DETALLE PARA EL WRITE DEL REPORTE.         
029200 01 WKS-LINEA-DETALLE-R REDEFINES WKS-LINEA-DETALLE.                      
029300    02 LD-LINEA-COMPLETA               PIC X(132).                        
029400******************************************************************        
029500 PROCEDURE DIVISION.                                                      
029600******************************************************************        
029700*               S E C C I O N    P R I N C I P A L                        
029800******************************************************************        
029900 000-PRINCIPAL SECTION.                                                   
030000     PERFORM APERTURA-ARCHIVOS                                            
030100     PERFORM CARGA-SECTORES-MAESTRO                                       
030200     PERFORM LEE-PRECIO-DIARIO                                            
030300     PERFORM PROCESA-PRECIOS-SECTOR UNTIL FIN-PRCDIA                      
030400     PERFORM CIERRE-ULTIMO-TICKER                                         
030500                                                                          
030600     IF WKS-RESULTADOS-CONTADOR > 0                                       
030700        MOVE 1 TO WKS-HAY-RESULTADOS                                      
030800     END-IF                                                               
030900                                                                          
031000     IF HAY-RESULTADOS                                                    
031100        PERFORM ORDENA-TABLA-POR-MOMENTUM                                 
031200        PERFORM IMPRIME-ENCABEZADO-ROTACION                               
031300        PERFORM IMPRIME-DETALLE-ROTACION                                  
031400           VARYING WKS-RI FROM 1 BY 1                                     
031500           UNTIL WKS-RI > WKS-RESULTADOS-CONTADOR                         
031600        PERFORM IMPRIME-FORTALEZAS-DEBILIDADES                            
031700        PERFORM CALCULA-REGIMEN-MERCADO                                   
031800        PERFORM CALCULA-CICLICO-DEFENSIVO                                 
031900        PERFORM IMPRIME-ROTACION-FLUJO                                    
032000        PERFORM CALCULA-RESUMEN-ANALISIS                                  
032100        PERFORM ESCRIBE-RESULTADOS-SECTOR                                 
032200           VARYING WKS-RI FROM 1 BY 1                                     
032300           UNTIL WKS-RI > WKS-RESULTADOS-CONTADOR                         
032400     ELSE                                                                 
032500        PERFORM REPORTA-SIN-DATOS                                         
032600     END-IF                                                               
032700                                                                          
032800     PERFORM ESTADISTICAS                                                 
032900     PERFORM CIERRA-ARCHIVOS                                              
033000     STOP RUN.                                                            
033100 000-PRINCIPAL-E. EXIT.                                                   
033200                                                                          
033300******************************************************************        
033400*                  APERTURA DE ARCHIVOS Y FSTATUS                 *       
033500******************************************************************        
033600 APERTURA-ARCHIVOS SECTION.                                               
033700     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD                          
033800     MOVE "BVMROT01" TO PROGRAMA                                          
033900                                                                          
034000     OPEN INPUT  SECTOR-MASTER DAILY-PRICES                               
034100          OUTPUT SECTOR-RESULTS ROTATION-REPORT                           
034200                                                                          
034300     IF FS-SECMTR NOT = 0                                                 
034400        MOVE "ABRIR"         TO ACCION                                    
034500        MOVE SPACES          TO LLAVE                                     
034600        MOVE "SECTOR-MASTER" TO ARCHIVO                                   
034700        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,                  
034800                              LLAVE, FS-SECMTR, FSE-SECMTR                
034900        DISPLAY ">>> ERROR AL ABRIR SECTOR-MASTER, FS = "                 
035000                FS-SECMTR                                                 
035100        MOVE 91 TO RETURN-CODE                                            
035200        PERFORM CIERRA-ARCHIVOS                                           
035300        STOP RUN                                                          
035400     END-IF                                                               
035500                                                                          
035600     IF FS-PRCDIA NOT = 0                                                 
035700        MOVE "ABRIR"        TO ACCION                                     
035800        MOVE SPACES         TO LLAVE                                      
035900        MOVE "DAILY-PRICES" TO ARCHIVO                                    
036000        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,                  
036100                              LLAVE, FS-PRCDIA, FSE-PRCDIA                
036200        DISPLAY ">>> ERROR AL ABRIR DAILY-PRICES, FS = "                  
036300                FS-PRCDIA                                                 
036400        MOVE 91 TO RETURN-CODE                                            
036500        PERFORM CIERRA-ARCHIVOS                                           
036600        STOP RUN                                                          
036700     END-IF                                                               
036800                                                                          
036900     IF FS-RESSCT NOT = 0                                                 
037000        MOVE "ABRIR"          TO ACCION                                   
037100        MOVE SPACES           TO LLAVE                                    
037200        MOVE "SECTOR-RESULTS" TO ARCHIVO                                  
037300        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,                  
037400                              LLAVE, FS-RESSCT, FSE-RESSCT                
037500        DISPLAY ">>> ERROR AL ABRIR SECTOR-RESULTS, FS = "                
037600                FS-RESSCT                                                 
037700        MOVE 91 TO RETURN-CODE                                            
037800        PERFORM CIERRA-ARCHIVOS                                           
037900        STOP RUN                                                          
038000     END-IF                                                               
038100                                                                          
038200     IF FS-ROTREP NOT = 0                                                 
038300        MOVE "ABRIR"           TO ACCION                                  
038400        MOVE SPACES            TO LLAVE                                   
038500        MOVE "ROTATION-REPORT" TO ARCHIVO                                 
038600        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,                  
038700                              LLAVE, FS-ROTREP, FSE-ROTREP                
038800        DISPLAY ">>> ERROR AL ABRIR ROTATION-REPORT, FS = "               
038900                FS-ROTREP                                                 
039000        MOVE 91 TO RETURN-CODE                                            
039100        PERFORM CIERRA-ARCHIVOS                                           
039200        STOP RUN                                                          
039300     END-IF.                                                              
039400 APERTURA-ARCHIVOS-E. EXIT.                                               
039500                                                                          
039600******************************************************************        
039700*           CARGA EN MEMORIA EL MAESTRO DE 13 SECTORES            *       
039800******************************************************************        
039900 CARGA-SECTORES-MAESTRO SECTION.                                          
040000     PERFORM LEE-SECTOR-MAESTRO                                           
040100     PERFORM CARGA-UN-SECTOR UNTIL FIN-SECMTR.                            
040200 CARGA-SECTORES-MAESTRO-E. EXIT.                                          
040300                                                                          
040400 LEE-SECTOR-MAESTRO SECTION.                                              
040500     READ SECTOR-MASTER                                                   
040600        AT END MOVE 1 TO WKS-FIN-SECMTR                                   
040700     END-READ                                                             
040800                                                                          
040900     IF NOT FIN-SECMTR                                                    
041000        IF FS-SECMTR NOT = 0                                              
041100           MOVE "LEER"          TO ACCION                                 
041200           MOVE SPACES          TO LLAVE                                  
041300           MOVE "SECTOR-MASTER" TO ARCHIVO                                
041400           CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,               
041500                                 LLAVE, FS-SECMTR, FSE-SECMTR             
041600           DISPLAY ">>> ERROR LEYENDO SECTOR-MASTER, FS = "               
041700                    FS-SECMTR                                             
041800           MOVE 91 TO RETURN-CODE                                         
041900           PERFORM CIERRA-ARCHIVOS                                        
042000           STOP RUN                                                       
042100        END-IF                                                            
042200     END-IF.                                                              
042300 LEE-SECTOR-MAESTRO-E. EXIT.                                              
042400                                                                          
042500 CARGA-UN-SECTOR SECTION.                                                 
042600     ADD 1 TO WKS-SECTORES-CARGADOS                                       
042700     SET WKS-SI TO WKS-SECTORES-CARGADOS                                  
042800     MOVE SCM-TICKER-SECTOR TO TBL-SCM-TICKER (WKS-SI)                    
042900     MOVE SCM-NOMBRE-SECTOR TO TBL-SCM-NOMBRE (WKS-SI)                    
043000     MOVE SCM-CLASE-SECTOR  TO TBL-SCM-CLASE  (WKS-SI)                    
043100     ADD 1 TO WKS-SECTORES-LEIDOS                                         
043200     PERFORM LEE-SECTOR-MAESTRO.                                          
043300 CARGA-UN-SECTOR-E. EXIT.                                                 
043400                                                                          
043500******************************************************************        
043600*     LECTURA SECUENCIAL DE DAILY-PRICES CON QUIEBRE POR TICKER   *       
043700******************************************************************        
043800 LEE-PRECIO-DIARIO SECTION.                                               
043900     READ DAILY-PRICES                                                    
044000        AT END MOVE 1 TO WKS-FIN-PRCDIA                                   
044100     END-READ                                                             
044200                                                                          
044300     IF NOT FIN-PRCDIA                                                    
044400        IF FS-PRCDIA NOT = 0                                              
044500           MOVE "LEER"         TO ACCION                                  
044600           MOVE SPACES         TO LLAVE                                   
044700           MOVE "DAILY-PRICES" TO ARCHIVO                                 
044800           CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,               
044900                                 LLAVE, FS-PRCDIA, FSE-PRCDIA             
045000           DISPLAY ">>> ERROR LEYENDO DAILY-PRICES, FS = "                
045100                    FS-PRCDIA                                             
045200           MOVE 91 TO RETURN-CODE                                         
045300           PERFORM CIERRA-ARCHIVOS                                        
045400           STOP RUN                                                       
045500        END-IF                                                            
045600        ADD 1 TO WKS-PRECIOS-LEIDOS                                       
045700     END-IF.                                                              
045800 LEE-PRECIO-DIARIO-E. EXIT.                                               
045900                                                                          
046000 PROCESA-PRECIOS-SECTOR SECTION.                                          
046100     IF PRC-TICKER NOT = WKS-TICKER-ACTUAL AND                            
046200        WKS-TICKER-ACTUAL NOT = SPACES                                    
046300        PERFORM CIERRE-TICKER-ANTERIOR                                    
046400     END-IF                                                               
046500                                                                          
046600     MOVE PRC-TICKER TO WKS-TICKER-ACTUAL                                 
046700     PERFORM ACUMULA-VENTANA-PRECIO                                       
046800     PERFORM LEE-PRECIO-DIARIO.                                           
046900 PROCESA-PRECIOS-SECTOR-E. EXIT.                                          
047000                                                                          
047100******************************************************************        
047200*   MANTIENE LA VENTANA DESLIZANTE DE LOS ULTIMOS 20 PRECIOS      *       
047300******************************************************************        
047400 ACUMULA-VENTANA-PRECIO SECTION.                                          
047500     IF WKS-PRC-CONTADOR < 20                                             
047600        ADD 1 TO WKS-PRC-CONTADOR                                         
047700        SET WKS-PI TO WKS-PRC-CONTADOR                                    
047800     ELSE                                                                 
047900        PERFORM RECORRE-VENTANA                                           
048000           VARYING WKS-PI FROM 1 BY 1 UNTIL WKS-PI > 19                   
048100        SET WKS-PI TO 20                                                  
048200     END-IF                                                               
048300     MOVE PRC-PRECIO-CIERRE  TO TBL-PRC-CIERRE  (WKS-PI)                  
048400     MOVE PRC-VOLUMEN-ACCIONES TO TBL-PRC-VOLUMEN (WKS-PI).               
048500 ACUMULA-VENTANA-PRECIO-E. EXIT.                                          
048600                                                                          
048700 RECORRE-VENTANA SECTION.                                                 
048800     MOVE TBL-PRC-CIERRE  (WKS-PI + 1) TO TBL-PRC-CIERRE  (WKS-PI)        
048900     MOVE TBL-PRC-VOLUMEN (WKS-PI + 1) TO TBL-PRC-VOLUMEN (WKS-PI).       
049000 RECORRE-VENTANA-E. EXIT.                                                 
049100                                                                          
049200******************************************************************        
049300*   AL CAMBIAR DE TICKER, CIERRA EL ANALISIS DEL TICKER ANTERIOR  *       
049400******************************************************************        
049500 CIERRE-TICKER-ANTERIOR SECTION.                                          
049600     PERFORM BUSCA-SECTOR-POR-TICKER                                      
049700     IF SECTOR-ENCONTRADO                                                 
049800        IF WKS-PRC-CONTADOR >= 20                                         
049900           PERFORM CALCULA-METRICAS-SECTOR                                
050000           PERFORM CLASIFICA-TENDENCIA-SECTOR                             
050100           PERFORM ACUMULA-TABLA-RESULTADOS                               
050200        ELSE                                                              
050300           ADD 1 TO WKS-SECTORES-OMITIDOS                                 
050400        END-IF                                                            
050500     ELSE                                                                 
050600        ADD WKS-PRC-CONTADOR TO WKS-PRECIOS-SIN-SECTOR                    
050700     END-IF                                                               
050800     MOVE ZERO TO WKS-PRC-CONTADOR.                                       
050900 CIERRE-TICKER-ANTERIOR-E. EXIT.                                          
051000                                                                          
051100******************************************************************        
051200*   AL FIN DE DAILY-PRICES, CIERRA EL ULTIMO TICKER ACUMULADO     *       
051300******************************************************************        
051400 CIERRE-ULTIMO-TICKER SECTION.                                            
051500     IF WKS-TICKER-ACTUAL NOT = SPACES                                    
051600        PERFORM CIERRE-TICKER-ANTERIOR                                    
051700     END-IF.                                                              
051800 CIERRE-ULTIMO-TICKER-E. EXIT.                                            
051900                                                                          
052000******************************************************************        
052100*       BUSQUEDA DEL TICKER EN PROCESO DENTRO DEL MAESTRO         *       
052200******************************************************************        
052300 BUSCA-SECTOR-POR-TICKER SECTION.                                         
052400     MOVE ZERO TO WKS-ENCONTRADO                                          
052500     MOVE ZERO TO WKS-INDICE-TABLA                                        
052600     PERFORM COMPARA-UN-SECTOR                                            
052700        VARYING WKS-SI FROM 1 BY 1                                        
052800        UNTIL WKS-SI > WKS-SECTORES-CARGADOS OR SECTOR-ENCONTRADO.        
052900 BUSCA-SECTOR-POR-TICKER-E. EXIT.                                         
053000                                                                          
053100 COMPARA-UN-SECTOR SECTION.                                               
053200     IF TBL-SCM-TICKER (WKS-SI) = WKS-TICKER-ACTUAL                       
053300        MOVE 1      TO WKS-ENCONTRADO                                     
053400        SET WKS-INDICE-TABLA TO WKS-SI                                    
053500     END-IF.                                                              
053600 COMPARA-UN-SECTOR-E. EXIT.                                               
053700                                                                          
053800******************************************************************        
053900*    REGLAS A1-A4: CAMBIOS DE PRECIO, VOLUMEN Y MOMENTUM          *       
054000******************************************************************        
054100 CALCULA-METRICAS-SECTOR SECTION.                                         
054200     SET WKS-PI TO 20                                                     
054300     MOVE ZERO TO WKS-SUMA-CIERRE-20 WKS-SUMA-CIERRE-5                    
054400                  WKS-SUMA-VOL-20    WKS-SUMA-VOL-5                       
054500                                                                          
054600     PERFORM SUMA-VENTANA-20                                              
054700        VARYING WKS-PI FROM 1 BY 1 UNTIL WKS-PI > 20                      
054800     PERFORM SUMA-VENTANA-5                                               
054900        VARYING WKS-PI FROM 16 BY 1 UNTIL WKS-PI > 20                     
055000                                                                          
055100     COMPUTE WKS-PROM-CIERRE-20 = WKS-SUMA-CIERRE-20 / 20                 
055200     COMPUTE WKS-PROM-VOL-20    = WKS-SUMA-VOL-20    / 20                 
055300     COMPUTE WKS-PROM-VOL-5     = WKS-SUMA-VOL-5     / 5                  
055400                                                                          
055500* A1 - CAMBIOS DE PRECIO                                                  
055600     COMPUTE WKS-CHG-1D ROUNDED =                                         
055700        (TBL-PRC-CIERRE (20) - TBL-PRC-CIERRE (19)) /                     
055800         TBL-PRC-CIERRE (19) * 100                                        
055900                                                                          
056000     COMPUTE WKS-CHG-5D ROUNDED =                                         
056100        (TBL-PRC-CIERRE (20) - TBL-PRC-CIERRE (16)) /                     
056200         TBL-PRC-CIERRE (16) * 100                                        
056300                                                                          
056400     COMPUTE WKS-CHG-20D ROUNDED =                                        
056500        (TBL-PRC-CIERRE (20) - TBL-PRC-CIERRE (1)) /                      
056600         TBL-PRC-CIERRE (1) * 100                                         
056700                                                                          
056800* A2 - TENDENCIA DE VOLUMEN                                               
056900     COMPUTE WKS-VOL-TREND ROUNDED =                                      
057000        (WKS-PROM-VOL-5 - WKS-PROM-VOL-20) / WKS-PROM-VOL-20 * 100        
057100                                                                          
057200* A3 - FUERZA RELATIVA CONTRA LA MEDIA DE 20 DIAS                         
057300     COMPUTE WKS-RS-SMA20 ROUNDED =                                       
057400        (TBL-PRC-CIERRE (20) - WKS-PROM-CIERRE-20) /                      
057500         WKS-PROM-CIERRE-20 * 100                                         
057600                                                                          
057700* A4 - PUNTAJE DE MOMENTUM PONDERADO                                      
057800     COMPUTE WKS-MOMENTUM ROUNDED =                                       
057900        WKS-CHG-1D * 0.5 + WKS-CHG-5D * 0.3 + WKS-CHG-20D * 0.2.          
058000 CALCULA-METRICAS-SECTOR-E. EXIT.                                         
058100                                                                          
058200 SUMA-VENTANA-20 SECTION.                                                 
058300     ADD TBL-PRC-CIERRE  (WKS-PI) TO WKS-SUMA-CIERRE-20                   
058400     ADD TBL-PRC-VOLUMEN (WKS-PI) TO WKS-SUMA-VOL-20.                     
058500 SUMA-VENTANA-20-E. EXIT.                                                 
058600                                                                          
058700 SUMA-VENTANA-5 SECTION.                                                  
058800     ADD TBL-PRC-CIERRE  (WKS-PI) TO WKS-SUMA-CIERRE-5                    
058900     ADD TBL-PRC-VOLUMEN (WKS-PI) TO WKS-SUMA-VOL-5.                      
059000 SUMA-VENTANA-5-E. EXIT.                                                  
059100                                                                          
059200******************************************************************        
059300*      REGLA A5: CLASIFICACION DE TENDENCIA, EN ESTE ORDEN        *       
059400******************************************************************        
059500 CLASIFICA-TENDENCIA-SECTOR SECTION.                                      
059600     EVALUATE TRUE                                                        
059700        WHEN WKS-MOMENTUM > 1.5 AND WKS-VOL-TREND > 0                     
059800             MOVE "SB" TO WKS-TREND-CODE                                  
059900        WHEN WKS-MOMENTUM > 0.5                                           
060000             MOVE "BY" TO WKS-TREND-CODE                                  
060100        WHEN WKS-MOMENTUM < -1.5 AND WKS-VOL-TREND > 0                    
060200             MOVE "SS" TO WKS-TREND-CODE                                  
060300        WHEN WKS-MOMENTUM < -0.5                                          
060400             MOVE "SL" TO WKS-TREND-CODE                                  
060500        WHEN OTHER                                                        
060600             MOVE "NE" TO WKS-TREND-CODE                                  
060700     END-EVALUATE.                                                        
060800 CLASIFICA-TENDENCIA-SECTOR-E. EXIT.                                      
060900                                                                          
061000******************************************************************        
061100*         AGREGA EL SECTOR CALIFICADO A LA TABLA DE RESULTADOS    *       
061200******************************************************************        
061300 ACUMULA-TABLA-RESULTADOS SECTION.                                        
061400     ADD 1 TO WKS-RESULTADOS-CONTADOR                                     
061500     SET WKS-RI TO WKS-RESULTADOS-CONTADOR                                
061600     MOVE TBL-SCM-NOMBRE (WKS-INDICE-TABLA)                               
061700                                  TO TBLR-NOMBRE-SECTOR (WKS-RI)          
061800     MOVE TBL-SCM-TICKER (WKS-INDICE-TABLA)                               
061900                                  TO TBLR-TICKER-SECTOR (WKS-RI)          
062000     MOVE TBL-SCM-CLASE  (WKS-INDICE-TABLA)                               
062100                                  TO TBLR-CLASE-SECTOR  (WKS-RI)          
062200     COMPUTE TBLR-CHG-1D    (WKS-RI) ROUNDED = WKS-CHG-1D                 
062300     COMPUTE TBLR-CHG-5D    (WKS-RI) ROUNDED = WKS-CHG-5D                 
062400     COMPUTE TBLR-CHG-20D   (WKS-RI) ROUNDED = WKS-CHG-20D                
062500     COMPUTE TBLR-VOL-TREND (WKS-RI) ROUNDED = WKS-VOL-TREND              
062600     COMPUTE TBLR-RS-SMA20  (WKS-RI) ROUNDED = WKS-RS-SMA20               
062700     COMPUTE TBLR-MOMENTUM  (WKS-RI) ROUNDED = WKS-MOMENTUM               
062800     MOVE WKS-TREND-CODE          TO TBLR-TREND-CODE    (WKS-RI)          
062900     MOVE TBL-PRC-CIERRE (20)     TO TBLR-PRECIO-ACTUAL (WKS-RI).         
063000 ACUMULA-TABLA-RESULTADOS-E. EXIT.                                        
063100                                                                          
063200******************************************************************        
063300*     ORDENA LA TABLA DE RESULTADOS DESCENDENTE POR MOMENTUM      *       
063400*     (METODO DE LA BURBUJA, LA TABLA NO EXCEDE 13 SECTORES)      *       
063500******************************************************************        
063600 ORDENA-TABLA-POR-MOMENTUM SECTION.                                       
063700     PERFORM RECORRIDO-EXTERNO-ROT                                        
063800        VARYING WKS-RI FROM 1 BY 1                                        
063900        UNTIL WKS-RI >= WKS-RESULTADOS-CONTADOR.                          
064000 ORDENA-TABLA-POR-MOMENTUM-E. EXIT.                                       
064100                                                                          
064200 RECORRIDO-EXTERNO-ROT SECTION.                                           
064300     PERFORM RECORRIDO-INTERNO-ROT                                        
064400        VARYING WKS-RJ FROM 1 BY 1                                        
064500        UNTIL WKS-RJ > WKS-RESULTADOS-CONTADOR - WKS-RI.                  
064600 RECORRIDO-EXTERNO-ROT-E. EXIT.                                           
064700                                                                          
064800 RECORRIDO-INTERNO-ROT SECTION.                                           
064900     IF TBLR-MOMENTUM (WKS-RJ) < TBLR-MOMENTUM (WKS-RJ + 1)               
065000        PERFORM INTERCAMBIA-RESULTADOS                                    
065100     END-IF.                                                              
065200 RECORRIDO-INTERNO-ROT-E. EXIT.                                           
065300                                                                          
065400 INTERCAMBIA-RESULTADOS SECTION.                                          
065500     MOVE TBL-RESULTADOS (WKS-RJ)     TO TBLR-TEMPORAL                    
065600     MOVE TBL-RESULTADOS (WKS-RJ + 1) TO TBL-RESULTADOS (WKS-RJ)          
065700     MOVE TBLR-TEMPORAL               TO TBL-RESULTADOS (WKS-RJ + 1).     
065800 INTERCAMBIA-RESULTADOS-E. EXIT.                                          
065900                                                                          
066000******************************************************************        
066100*                ENCABEZADO DEL REPORTE DE ROTACION               *       
066200******************************************************************        
066300 IMPRIME-ENCABEZADO-ROTACION SECTION.                                     
066400     MOVE "      REPORTE DE ROTACION DE SECTORES - BVMROT01"              
066500          TO ROT-LINEA-REPORTE                                            
066600     WRITE ROT-LINEA-REPORTE                                              
066700     MOVE SPACES TO ROT-LINEA-REPORTE                                     
066800     STRING "      FECHA DE CORRIDA : " WKS-FC-MES "/"                    
066900            WKS-FC-DIA "/" WKS-FC-ANIO                                    
067000         DELIMITED BY SIZE INTO ROT-LINEA-REPORTE                         
067100     WRITE ROT-LINEA-REPORTE                                              
067200     MOVE " SECTOR                   TICKER   1D%    5D%   20D%"          
067300          TO ROT-LINEA-REPORTE                                            
067400     WRITE ROT-LINEA-REPORTE                                              
067500     MOVE "     VOLTREND%  RS-SMA20%  MOMENTUM TREND      PRICE"          
067600          TO ROT-LINEA-REPORTE                                            
067700     WRITE ROT-LINEA-REPORTE                                              
067800     MOVE SPACES TO ROT-LINEA-REPORTE                                     
067900     WRITE ROT-LINEA-REPORTE.                                             
068000 IMPRIME-ENCABEZADO-ROTACION-E. EXIT.                                     
068100                                                                          
068200 IMPRIME-DETALLE-ROTACION SECTION.                                        
068300     MOVE TBLR-NOMBRE-SECTOR (WKS-RI)   TO LD-SECTOR                      
068400     MOVE TBLR-TICKER-SECTOR (WKS-RI)   TO LD-TICKER                      
068500     MOVE TBLR-CHG-1D        (WKS-RI)   TO LD-CHG1D                       
068600     MOVE TBLR-CHG-5D        (WKS-RI)   TO LD-CHG5D                       
068700     MOVE TBLR-CHG-20D       (WKS-RI)   TO LD-CHG20D                      
068800     MOVE TBLR-VOL-TREND     (WKS-RI)   TO LD-VOLTREND                    
068900     MOVE TBLR-RS-SMA20      (WKS-RI)   TO LD-RSSMA20                     
069000     MOVE TBLR-MOMENTUM      (WKS-RI)   TO LD-MOMENTUM                    
069100     PERFORM NOMBRA-TENDENCIA                                             
069200     MOVE TBLR-PRECIO-ACTUAL (WKS-RI)   TO LD-PRECIO                      
069300     WRITE ROT-LINEA-REPORTE FROM WKS-LINEA-DETALLE.                      
069400 IMPRIME-DETALLE-ROTACION-E. EXIT.                                        
069500                                                                          
069600 NOMBRA-TENDENCIA SECTION.                                                
069700     EVALUATE TBLR-TREND-CODE (WKS-RI)                                    
069800        WHEN "SB" MOVE "COMPRA FUERTE" TO LD-TREND                        
069900        WHEN "BY" MOVE "COMPRA"        TO LD-TREND                        
070000        WHEN "SS" MOVE "VENTA FUERTE"  TO LD-TREND                        
070100        WHEN "SL" MOVE "VENTA"         TO LD-TREND                        
070200        WHEN OTHER MOVE "NEUTRAL"      TO LD-TREND                        
070300     END-EVALUATE.                                                        
070400 NOMBRA-TENDENCIA-E. EXIT.                                                
070500                                                                          
070600******************************************************************        
070700*    REGLA B3: 3 SECTORES MAS FUERTES Y 3 MAS DEBILES (DIN. B)    *       
070800******************************************************************        
070900 IMPRIME-FORTALEZAS-DEBILIDADES SECTION.                                  
071000     MOVE "   SECTORES MAS FUERTES (ENTRADA DE CAPITAL)"                  
071100          TO ROT-LINEA-REPORTE                                            
071200     WRITE ROT-LINEA-REPORTE                                              
071300     PERFORM IMPRIME-UN-FUERTE                                            
071400        VARYING WKS-RI FROM 1 BY 1                                        
071500        UNTIL WKS-RI > 3 OR WKS-RI > WKS-RESULTADOS-CONTADOR              
071600                                                                          
071700     MOVE "   SECTORES MAS DEBILES (SALIDA DE CAPITAL)"                   
071800          TO ROT-LINEA-REPORTE                                            
071900     WRITE ROT-LINEA-REPORTE                                              
072000     PERFORM IMPRIME-UN-DEBIL                                             
072100        VARYING WKS-RI FROM WKS-RESULTADOS-CONTADOR BY -1                 
072200        UNTIL WKS-RI <= WKS-RESULTADOS-CONTADOR - 3                       
072300           OR WKS-RI < 1.                                                 
072400 IMPRIME-FORTALEZAS-DEBILIDADES-E. EXIT.                                  
072500                                                                          
072600 IMPRIME-UN-FUERTE SECTION.                                               
072700     PERFORM NOMBRA-TENDENCIA                                             
072800     MOVE SPACES TO ROT-LINEA-REPORTE                                     
072900     STRING "   " TBLR-TREND-CODE (WKS-RI) " "                            
073000            TBLR-NOMBRE-SECTOR (WKS-RI) " 1D="                            
073100            TBLR-CHG-1D (WKS-RI) " 5D=" TBLR-CHG-5D (WKS-RI)              
073200            " MOM=" TBLR-MOMENTUM (WKS-RI)                                
073300         DELIMITED BY SIZE INTO ROT-LINEA-REPORTE                         
073400     WRITE ROT-LINEA-REPORTE.                                             
073500 IMPRIME-UN-FUERTE-E. EXIT.                                               
073600                                                                          
073700 IMPRIME-UN-DEBIL SECTION.                                                
073800     PERFORM NOMBRA-TENDENCIA                                             
073900     MOVE SPACES TO ROT-LINEA-REPORTE                                     
074000     STRING "   " TBLR-TREND-CODE (WKS-RI) " "                            
074100            TBLR-NOMBRE-SECTOR (WKS-RI) " 1D="                            
074200            TBLR-CHG-1D (WKS-RI) " 5D=" TBLR-CHG-5D (WKS-RI)              
074300            " MOM=" TBLR-MOMENTUM (WKS-RI)                                
074400         DELIMITED BY SIZE INTO ROT-LINEA-REPORTE                         
074500     WRITE ROT-LINEA-REPORTE.                                             
074600 IMPRIME-UN-DEBIL-E. EXIT.                                                
074700                                                                          
074800******************************************************************        
074900*   REGLA B1: PROMEDIO GENERAL DE MOMENTUM Y REGIMEN DE MERCADO   *       
075000******************************************************************        
075100 CALCULA-REGIMEN-MERCADO SECTION.                                         
075200     MOVE ZERO TO WKS-SUMA-MOMENTUM-TOTAL                                 
075300     PERFORM SUMA-MOMENTUM-SECTOR                                         
075400        VARYING WKS-RI FROM 1 BY 1                                        
075500        UNTIL WKS-RI > WKS-RESULTADOS-CONTADOR                            
075600                                                                          
075700     COMPUTE WKS-PROMEDIO-MOMENTUM ROUNDED =                              
075800        WKS-SUMA-MOMENTUM-TOTAL / WKS-RESULTADOS-CONTADOR                 
075900                                                                          
076000     MOVE SPACES TO ROT-LINEA-REPORTE                                     
076100     MOVE WKS-PROMEDIO-MOMENTUM TO WKS-MASCARA-PCT                        
076200     STRING "   MOMENTUM PROMEDIO DEL MERCADO : " WKS-MASCARA-PCT         
076300         DELIMITED BY SIZE INTO ROT-LINEA-REPORTE                         
076400     WRITE ROT-LINEA-REPORTE                                              
076500                                                                          
076600     EVALUATE TRUE                                                        
076700        WHEN WKS-PROMEDIO-MOMENTUM > 0.5                                  
076800             MOVE "   REGIMEN DE MERCADO : RIESGO-ON (ALCISTA)"           
076900                  TO ROT-LINEA-REPORTE                                    
077000        WHEN WKS-PROMEDIO-MOMENTUM < -0.5                                 
077100             MOVE "   REGIMEN DE MERCADO : RIESGO-OFF (BAJISTA)"          
077200                  TO ROT-LINEA-REPORTE                                    
077300        WHEN OTHER                                                        
077400             MOVE "   REGIMEN DE MERCADO : NEUTRAL (CONSOLIDANDO)"        
077500                  TO ROT-LINEA-REPORTE                                    
077600     END-EVALUATE                                                         
077700     WRITE ROT-LINEA-REPORTE.                                             
077800 CALCULA-REGIMEN-MERCADO-E. EXIT.                                         
077900                                                                          
078000 SUMA-MOMENTUM-SECTOR SECTION.                                            
078100     ADD TBLR-MOMENTUM (WKS-RI) TO WKS-SUMA-MOMENTUM-TOTAL.               
078200 SUMA-MOMENTUM-SECTOR-E. EXIT.                                            
078300                                                                          
078400******************************************************************        
078500*     REGLA B2: PROMEDIO CICLICO CONTRA DEFENSIVO                 *       
078600******************************************************************        
078700 CALCULA-CICLICO-DEFENSIVO SECTION.                                       
078800     MOVE ZERO TO WKS-SUMA-MOMENTUM-CICLICO WKS-CONTADOR-CICLICO          
078900                  WKS-SUMA-MOMENTUM-DEFENSIVO                             
079000                  WKS-CONTADOR-DEFENSIVO                                  
079100                                                                          
079200     PERFORM ACUMULA-CLASE-SECTOR                                         
079300        VARYING WKS-RI FROM 1 BY 1                                        
079400        UNTIL WKS-RI > WKS-RESULTADOS-CONTADOR                            
079500                                                                          
079600     IF WKS-CONTADOR-CICLICO > 0                                          
079700        COMPUTE WKS-PROMEDIO-CICLICO ROUNDED =                            
079800           WKS-SUMA-MOMENTUM-CICLICO / WKS-CONTADOR-CICLICO               
079900     END-IF                                                               
080000     IF WKS-CONTADOR-DEFENSIVO > 0                                        
080100        COMPUTE WKS-PROMEDIO-DEFENSIVO ROUNDED =                          
080200           WKS-SUMA-MOMENTUM-DEFENSIVO / WKS-CONTADOR-DEFENSIVO           
080300     END-IF                                                               
080400                                                                          
080500     EVALUATE TRUE                                                        
080600        WHEN WKS-PROMEDIO-CICLICO > WKS-PROMEDIO-DEFENSIVO + 0.5          
080700             MOVE "   CICLICO VS DEFENSIVO : CICLICO DOMINANDO (ON)"      
080800                  TO ROT-LINEA-REPORTE                                    
080900        WHEN WKS-PROMEDIO-DEFENSIVO > WKS-PROMEDIO-CICLICO + 0.5          
081000             MOVE "   CICLICO VS DEFENSIVO : DEFENSIVO DOMINANDO (OFF)"   
081100                  TO ROT-LINEA-REPORTE                                    
081200        WHEN OTHER                                                        
081300             MOVE "   CICLICO VS DEFENSIVO : BALANCEADO"                  
081400                  TO ROT-LINEA-REPORTE                                    
081500     END-EVALUATE                                                         
081600     WRITE ROT-LINEA-REPORTE.                                             
081700 CALCULA-CICLICO-DEFENSIVO-E. EXIT.                                       
081800                                                                          
081900 ACUMULA-CLASE-SECTOR SECTION.                                            
082000     IF TBLR-CLASE-SECTOR (WKS-RI) = "C"                                  
082100        ADD TBLR-MOMENTUM (WKS-RI) TO WKS-SUMA-MOMENTUM-CICLICO           
082200        ADD 1 TO WKS-CONTADOR-CICLICO                                     
082300     END-IF                                                               
082400     IF TBLR-CLASE-SECTOR (WKS-RI) = "D"                                  
082500        ADD TBLR-MOMENTUM (WKS-RI) TO WKS-SUMA-MOMENTUM-DEFENSIVO         
082600        ADD 1 TO WKS-CONTADOR-DEFENSIVO                                   
082700     END-IF.                                                              
082800 ACUMULA-CLASE-SECTOR-E. EXIT.                                            
082900                                                                          
083000******************************************************************        
083100*     REGLA B3: LINEA DE FLUJO DE ROTACION (DESDE / HACIA)        *       
083200******************************************************************        
083300 IMPRIME-ROTACION-FLUJO SECTION.                                          
083400     MOVE SPACES TO ROT-LINEA-REPORTE                                     
083500     STRING "   FLUJO DE ROTACION : DESDE "                               
083600            TBLR-NOMBRE-SECTOR (WKS-RESULTADOS-CONTADOR)                  
083700            " HACIA " TBLR-NOMBRE-SECTOR (1)                              
083800         DELIMITED BY SIZE INTO ROT-LINEA-REPORTE                         
083900     WRITE ROT-LINEA-REPORTE.                                             
084000 IMPRIME-ROTACION-FLUJO-E. EXIT.                                          
084100                                                                          
084200******************************************************************        
084300*      UNIDAD G: RESUMEN DEL ANALISIS AL PIE DEL REPORTE          *       
084400******************************************************************        
084500 CALCULA-RESUMEN-ANALISIS SECTION.                                        
084600     MOVE "   RESUMEN DEL ANALISIS" TO ROT-LINEA-REPORTE                  
084700     WRITE ROT-LINEA-REPORTE                                              
084800     MOVE SPACES TO ROT-LINEA-REPORTE                                     
084900     MOVE WKS-RESULTADOS-CONTADOR TO WKS-MASCARA                          
085000     STRING "   TOTAL DE SECTORES ANALIZADOS   : " WKS-MASCARA            
085100         DELIMITED BY SIZE INTO ROT-LINEA-REPORTE                         
085200     WRITE ROT-LINEA-REPORTE                                              
085300     MOVE SPACES TO ROT-LINEA-REPORTE                                     
085400     MOVE WKS-PROMEDIO-MOMENTUM TO WKS-MASCARA-PCT                        
085500     STRING "   MOMENTUM PROMEDIO              : " WKS-MASCARA-PCT        
085600         DELIMITED BY SIZE INTO ROT-LINEA-REPORTE                         
085700     WRITE ROT-LINEA-REPORTE                                              
085800     MOVE SPACES TO ROT-LINEA-REPORTE                                     
085900     STRING "   SECTOR MAS FUERTE              : "                        
086000            TBLR-NOMBRE-SECTOR (1)                                        
086100         DELIMITED BY SIZE INTO ROT-LINEA-REPORTE                         
086200     WRITE ROT-LINEA-REPORTE                                              
086300     MOVE SPACES TO ROT-LINEA-REPORTE                                     
086400     STRING "   SECTOR MAS DEBIL               : "                        
086500            TBLR-NOMBRE-SECTOR (WKS-RESULTADOS-CONTADOR)                  
086600         DELIMITED BY SIZE INTO ROT-LINEA-REPORTE                         
086700     WRITE ROT-LINEA-REPORTE.                                             
086800 CALCULA-RESUMEN-ANALISIS-E. EXIT.                                        
086900                                                                          
087000******************************************************************        
087100*       ESCRIBE EL ARCHIVO DE RESULTADOS PARA CADA SECTOR         *       
087200******************************************************************        
087300 ESCRIBE-RESULTADOS-SECTOR SECTION.                                       
087400     MOVE SPACES                       TO SRR-REGISTRO-RESULTADO-SECTOR   
087500     MOVE TBLR-NOMBRE-SECTOR (WKS-RI)  TO SRR-NOMBRE-SECTOR               
087600     MOVE TBLR-TICKER-SECTOR (WKS-RI)  TO SRR-TICKER-SECTOR               
087700     MOVE TBLR-CHG-1D        (WKS-RI)  TO SRR-CAMBIO-1D-PCT               
087800     MOVE TBLR-CHG-5D        (WKS-RI)  TO SRR-CAMBIO-5D-PCT               
087900     MOVE TBLR-CHG-20D       (WKS-RI)  TO SRR-CAMBIO-20D-PCT              
088000     MOVE TBLR-VOL-TREND     (WKS-RI)  TO SRR-TENDENCIA-VOLUMEN-PCT       
088100     MOVE TBLR-RS-SMA20      (WKS-RI)  TO SRR-FUERZA-REL-SMA20-PCT        
088200     MOVE TBLR-MOMENTUM      (WKS-RI)  TO SRR-PUNTAJE-MOMENTUM            
088300     MOVE TBLR-TREND-CODE    (WKS-RI)  TO SRR-CODIGO-TENDENCIA            
088400     MOVE TBLR-PRECIO-ACTUAL (WKS-RI)  TO SRR-PRECIO-ACTUAL               
088500                                                                          
088600     WRITE SRR-REGISTRO-RESULTADO-SECTOR                                  
088700     IF FS-RESSCT NOT = 0                                                 
088800        DISPLAY ">>> ERROR ESCRIBIENDO SECTOR-RESULTS, FS = "             
088900                 FS-RESSCT                                                
089000        MOVE 91 TO RETURN-CODE                                            
089100        PERFORM CIERRA-ARCHIVOS                                           
089200        STOP RUN                                                          
089300     END-IF                                                               
089400     ADD 1 TO WKS-RESULTADOS-ESCRITOS.                                    
089500 ESCRIBE-RESULTADOS-SECTOR-E. EXIT.                                       
089600                                                                          
089700******************************************************************        
089800*              SIN SECTORES CALIFICADOS - NO HAY DATOS            *       
089900******************************************************************        
090000 REPORTA-SIN-DATOS SECTION.                                               
090100     MOVE "   NO HAY DATOS DISPONIBLES - NINGUN SECTOR CALIFICO"          
090200          TO ROT-LINEA-REPORTE                                            
090300     WRITE ROT-LINEA-REPORTE.                                             
090400 REPORTA-SIN-DATOS-E. EXIT.                                               
090500                                                                          
090600******************************************************************        
090700*                 TOTALES DE CONTROL DEL PROCESO                  *       
090800******************************************************************        
090900 ESTADISTICAS SECTION.                                                    
091000     DISPLAY "**********************************************************" 
091100     DISPLAY "*                  E S T A D I S T I C A S               *" 
091200     DISPLAY "**********************************************************" 
091300     MOVE WKS-SECTORES-LEIDOS    TO WKS-MASCARA                           
091400     DISPLAY "SECTORES LEIDOS DEL MAESTRO               : " WKS-MASCARA   
091500     MOVE WKS-SECTORES-OMITIDOS  TO WKS-MASCARA                           
091600     DISPLAY "SECTORES OMITIDOS (MENOS DE 20 PRECIOS)   : " WKS-MASCARA   
091700     MOVE WKS-PRECIOS-LEIDOS     TO WKS-MASCARA                           
091800     DISPLAY "PRECIOS DIARIOS LEIDOS                    : " WKS-MASCARA   
091900     MOVE WKS-PRECIOS-SIN-SECTOR TO WKS-MASCARA                           
092000     DISPLAY "PRECIOS SIN SECTOR CORRESPONDIENTE        : " WKS-MASCARA   
092100     MOVE WKS-RESULTADOS-ESCRITOS TO WKS-MASCARA                          
092200     DISPLAY "REGISTROS ESCRITOS EN SECTOR-RESULTS      : " WKS-MASCARA   
092300     DISPLAY "**********************************************************".
092400 ESTADISTICAS-E. EXIT.                                                    
092500                                                                          
092600******************************************************************        
092700*                     CIERRE DE ARCHIVOS                          *       
092800******************************************************************        
092900 CIERRA-ARCHIVOS SECTION.                                                 
093000     CLOSE SECTOR-MASTER DAILY-PRICES SECTOR-RESULTS ROTATION-REPORT.     
093100 CIERRA-ARCHIVOS-E. EXIT.                                                 
