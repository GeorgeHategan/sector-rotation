000100******************************************************************        
000200* FECHA       : 12/02/1991                                       *        
000300* PROGRAMADOR : LUIS XICARA AJTUN                                *        
000400* APLICACION  : BOLSA DE VALORES - ANALISIS DE MERCADO           *        
000500* PROGRAMA    : BVMTEN01, ACUMULADOR DE MOMENTUM HISTORICO       *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : ESTE PROGRAMA TOMA EL ARCHIVO DE MOMENTUM POR    *        
000800*             : SECTOR DE CADA CORRIDA DE ESCANEO ANTERIOR       *        
000900*             : (HIST-MOMENTUM), ACUMULA POR QUIEBRE DE CONTROL  *        
001000*             : SOBRE FECHA/HORA DE ESCANEO EL PROMEDIO DE       *        
001100*             : MOMENTUM DE TODOS LOS SECTORES DE ESA CORRIDA,   *        
001200*             : Y CON ESOS PUNTOS ARMA UN LISTADO DE TENDENCIA   *        
001300*             : CON EL MAXIMO, EL MINIMO, EL ACTUAL Y UN         *        
001400*             : VEREDICTO ALCISTA/BAJISTA/NEUTRAL.               *        
001500* ARCHIVOS    : HIST-MOMENTUM (ENTRADA)                          *        
001600*             : TREND-REPORT  (SALIDA)                           *        
001700* PROGRAMA(S) : NO APLICA                                        *        
001800******************************************************************        
001900*                 BITACORA DE MODIFICACIONES                     *        
002000******************************************************************        
002100* 12/02/1991 LXAJ  TICKET 11160 PROGRAMA ORIGINAL.  ACUMULA EL   *        
002200*                   PROMEDIO DE MOMENTUM POR CORRIDA DE ESCANEO. *        
002300* 30/07/1991 LXAJ  TICKET 11172 SE AGREGA LA VALIDACION DE       *        
002400*                   MINIMO 2 PUNTOS HISTORICOS PARA EL REPORTE.  *        
002500* 15/01/1993 CAIX  TICKET 11215 SE AGREGA EL CALCULO DEL MAXIMO  *        
002600*                   Y EL MINIMO DE MOMENTUM SOBRE TODOS LOS      *        
002700*                   PUNTOS DEL LISTADO.                          *        
002800* 09/09/1994 PEDR  TICKET 11301 SE AGREGA EL VEREDICTO ALCISTA / *        
002900*                   BAJISTA / NEUTRAL SEGUN EL PUNTO ACTUAL.     *        
003000* 21/02/1996 LXAJ  TICKET 11355 SE AUMENTA LA TABLA DE PUNTOS DE *        
003100*                   30 A 60 CORRIDAS PARA SOPORTAR EL HISTORICO. *        
003200* 04/08/1998 CAIX  TICKET 11408 REVISION Y2K - LOS CAMPOS DE     *        
003300*                   FECHA DE HISMOM01 YA MANEJAN ANIO DE 4       *        
003400*                   DIGITOS, SE CONFIRMA SIN CAMBIOS NECESARIOS. *        
003500* 17/05/2001 PEDR  TICKET 11462 SE AGREGA EL RANGO DE FECHAS     *        
003600*                   (PRIMERA Y ULTIMA CORRIDA) AL ENCABEZADO.    *        
003700******************************************************************        
003800 IDENTIFICATION DIVISION.                                                 
003900 PROGRAM-ID. BVMTEN01.                                                    
004000 AUTHOR. LUIS XICARA AJTUN.                                               
004100 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BOLSA DE VALORES.               
004200 DATE-WRITTEN. 12/02/1991.                                                
004300 DATE-COMPILED. 17/05/2001.                                               
004400 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNICAMENTE.             
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM.                                                  
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100     SELECT HIST-MOMENTUM ASSIGN TO HIST-MOMENTUM                         
005200            FILE STATUS IS FS-HISMOM.                                     
005300     SELECT TREND-REPORT  ASSIGN TO TREND-REPORT                          
005400            FILE STATUS IS FS-TRDREP.                                     
005500 DATA DIVISION.                                                           
005600 FILE SECTION.                                                            
005700*                   INPUT BUFFER DEFINITION                               
005800 FD HIST-MOMENTUM.                                                        
005900     COPY HISMOM01.                                                       
006000*                    OUTPUT BUFFER DEFINITION                             
006100 FD TREND-REPORT.                                                         
006200 01 TRP-LINEA-REPORTE                 PIC X(132).                         
006300                                                                          
006400 WORKING-STORAGE SECTION.                                                 
006500*                     VARIABLES FILE STATUS                               
006600 01  FS-HISMOM                         PIC 9(02) VALUE ZEROS.             
006700 01  FS-TRDREP                         PIC 9(02) VALUE ZEROS.             
006800                                                                          
006900*                     LLAVE DE QUIEBRE DE CONTROL                         
007000 01  WKS-LLAVE-ESCANEO.                                                   
007100     02 WKS-LLAVE-FECHA                PIC 9(08) VALUE ZEROES.            
007200     02 WKS-LLAVE-HORA                 PIC 9(06) VALUE ZEROES.            
007300 01  WKS-LLAVE-ESCANEO-R REDEFINES WKS-LLAVE-ESCANEO.                     
007400     02 WKS-LLAVE-BYTES                PIC X(14).                         
007500                                                                          
007600*                     ACUMULADORES DEL ESCANEO EN CURSO                   
007700 01  WKS-ACUMULADOR-ESCANEO.                                              
007800     02 WKS-SUMA-MOMENTUM              PIC S9(5)V9(4) VALUE ZERO.         
007900     02 WKS-CONTADOR-SECTORES          PIC 9(02) COMP VALUE ZERO.         
008000     02 WKS-PROMEDIO-ESCANEO           PIC S9(3)V99   VALUE ZERO.         
008100                                                                          
008200*                     TABLA DE PUNTOS DE TENDENCIA                        
008300 01  WKS-TABLA-PUNTOS.                                                    
008400     02 WKS-PUNTOS-CONTADOR            PIC 9(02) COMP VALUE ZERO.         
008500     02 TBL-PUNTOS OCCURS 60 TIMES INDEXED BY WKS-PTI.                    
008600        03 PTO-FECHA                   PIC 9(08).                         
008700        03 PTO-HORA                    PIC 9(06).                         
008800        03 PTO-PROMEDIO                PIC S9(3)V99.                      
008900 01  WKS-TABLA-PUNTOS-R REDEFINES WKS-TABLA-PUNTOS.                       
009000     02 FILLER                         PIC X(02).                         
009100     02 WKS-PUNTOS-BYTES               PIC X(1140).                       
009200                                                                          
009300*                     INDICES Y RESULTADOS DE EXTREMOS                    
009400 01  WKS-EXTREMOS.                                                        
009500     02 WKS-INDICE-MAXIMO              PIC 9(02) COMP VALUE ZERO.         
009600     02 WKS-INDICE-MINIMO              PIC 9(02) COMP VALUE ZERO.         
009700     02 WKS-MOMENTUM-MAXIMO            PIC S9(3)V99 VALUE -999.99.        
009800     02 WKS-MOMENTUM-MINIMO            PIC S9(3)V99 VALUE  999.99.        
009900     02 WKS-MOMENTUM-ACTUAL            PIC S9(3)V99 VALUE ZERO.           
010000                                                                          
010100*                      STADISTICS VARIABLES                               
010200 01  WKS-REG-LEIDOS                    PIC 9(05) COMP VALUE ZERO.         
010300 01  WKS-MASCARA                       PIC Z,ZZ9 VALUE ZEROES.            
010400 01  WKS-MASCARA-PCT                   PIC +ZZ9.99 VALUE ZEROES.          
010500                                                                          
010600*                      INDICADORES DE FIN DE ARCHIVO                      
010700 01  WKS-FLAGS.                                                           
010800     02 WKS-FIN-HISMOM                 PIC 9(01) VALUE ZERO.              
010900        88 FIN-HISMOM                             VALUE 1.                
011000     02 WKS-DATOS-SUFICIENTES          PIC 9(01) VALUE ZERO.              
011100        88 HAY-DATOS-SUFICIENTES                  VALUE 1.                
011200                                                                          
011300*                    ----- MAIN SECTION -----                             
011400 PROCEDURE DIVISION.                                                      
011500 100-MAIN SECTION.                                                        
011600     PERFORM 110-APERTURA-ARCHIVOS                                        
011700     PERFORM 200-PROCESA-ARCHIVOS                                         
011800     PERFORM 240-VERIFICA-DATOS-SUFICIENTES                               
011900     IF HAY-DATOS-SUFICIENTES                                             
012000        PERFORM 270-CALCULA-EXTREMOS-TENDENCIA                            
012100        PERFORM 250-IMPRIME-ENCABEZADO-TENDENCIA                          
012200        PERFORM 260-IMPRIME-DETALLE-TENDENCIA                             
012300           VARYING WKS-PTI FROM 1 BY 1                                    
012400           UNTIL WKS-PTI > WKS-PUNTOS-CONTADOR                            
012500        PERFORM 280-IMPRIME-RESUMEN-TENDENCIA                             
012600     ELSE                                                                 
012700        PERFORM 290-REPORTA-DATOS-INSUFICIENTES                           
012800     END-IF                                                               
012900     PERFORM 140-STADISTICS                                               
013000     PERFORM 150-CLOSE-DATA                                               
013100     STOP RUN.                                                            
013200 100-MAIN-E. EXIT.                                                        
013300                                                                          
013400*                ----- OPEN DATASETS SECTION -----                        
013500 110-APERTURA-ARCHIVOS SECTION.                                           
013600     OPEN INPUT  HIST-MOMENTUM                                            
013700     OPEN OUTPUT TREND-REPORT                                             
013800     IF FS-HISMOM NOT = 0 OR FS-TRDREP NOT = 0                            
013900        DISPLAY "================================================"        
014000        DISPLAY "       HUBO UN ERROR AL ABRIR LOS ARCHIVOS      "        
014100        DISPLAY " FILE ESTATUS HIST-MOMENTUM   : (" FS-HISMOM ")"         
014200        DISPLAY " FILE ESTATUS TREND-REPORT    : (" FS-TRDREP ")"         
014300        DISPLAY "================================================"        
014400        MOVE 91 TO RETURN-CODE                                            
014500        PERFORM 150-CLOSE-DATA                                            
014600        STOP RUN                                                          
014700     END-IF.                                                              
014800 110-APERTURA-ARCHIVOS-E. EXIT.                                           
014900                                                                          
015000*--------> SERIE 200 ENFOCADA AL PROCESAMIENTO DE ARCHIVOS Y              
015100*          LOGICA DEL PROGRAMA                                            
015200 200-PROCESA-ARCHIVOS SECTION.                                            
015300     PERFORM 210-LEE-HIST-MOMENTUM                                        
015400     PERFORM 220-ACUMULA-PUNTO-ESCANEO UNTIL FIN-HISMOM                   
015500     PERFORM 230-CIERRE-CONTROL-ESCANEO.                                  
015600 200-PROCESA-ARCHIVOS-E. EXIT.                                            
015700                                                                          
015800*--------> LECTURA SECUENCIAL DE HIST-MOMENTUM                            
015900 210-LEE-HIST-MOMENTUM SECTION.                                           
016000     READ HIST-MOMENTUM                                                   
016100          AT END MOVE 1 TO WKS-FIN-HISMOM                                 
016200     END-READ                                                             
016300     IF NOT FIN-HISMOM                                                    
016400        IF FS-HISMOM NOT = 0                                              
016500           DISPLAY ">>> ERROR LEYENDO HIST-MOMENTUM, FS = " FS-HISMOM     
016600           MOVE 91 TO RETURN-CODE                                         
016700           PERFORM 150-CLOSE-DATA                                         
016800           STOP RUN                                                       
016900        END-IF                                                            
017000        ADD 1 TO WKS-REG-LEIDOS                                           
017100     END-IF.                                                              
017200 210-LEE-HIST-MOMENTUM-E. EXIT.                                           
017300                                                                          
017400*--------> ACUMULA EL MOMENTUM DE CADA SECTOR DE LA CORRIDA EN            
017500*          CURSO, DETECTANDO EL QUIEBRE DE CONTROL POR FECHA/HORA         
017600 220-ACUMULA-PUNTO-ESCANEO SECTION.                                       
017700     IF (HMO-FECHA-ESCANEO NOT = WKS-LLAVE-FECHA OR                       
017800         HMO-HORA-ESCANEO  NOT = WKS-LLAVE-HORA) AND                      
017900         WKS-CONTADOR-SECTORES > 0                                        
018000        PERFORM 230-CIERRE-CONTROL-ESCANEO                                
018100     END-IF                                                               
018200     MOVE HMO-FECHA-ESCANEO TO WKS-LLAVE-FECHA                            
018300     MOVE HMO-HORA-ESCANEO  TO WKS-LLAVE-HORA                             
018400     ADD HMO-MOMENTUM-SECTOR TO WKS-SUMA-MOMENTUM                         
018500     ADD 1 TO WKS-CONTADOR-SECTORES                                       
018600     PERFORM 210-LEE-HIST-MOMENTUM.                                       
018700 220-ACUMULA-PUNTO-ESCANEO-E. EXIT.                                       
018800                                                                          
018900*--------> AL QUIEBRE DE FECHA/HORA, CALCULA EL PROMEDIO Y LO             
019000*          AGREGA A LA TABLA DE PUNTOS DE TENDENCIA                       
019100 230-CIERRE-CONTROL-ESCANEO SECTION.                                      
019200     IF WKS-CONTADOR-SECTORES > 0                                         
019300        COMPUTE WKS-PROMEDIO-ESCANEO ROUNDED =                            
019400           WKS-SUMA-MOMENTUM / WKS-CONTADOR-SECTORES                      
019500        IF WKS-PUNTOS-CONTADOR < 60                                       
019600           ADD 1 TO WKS-PUNTOS-CONTADOR                                   
019700           SET WKS-PTI TO WKS-PUNTOS-CONTADOR                             
019800           MOVE WKS-LLAVE-FECHA      TO PTO-FECHA    (WKS-PTI)            
019900           MOVE WKS-LLAVE-HORA       TO PTO-HORA     (WKS-PTI)            
020000           MOVE WKS-PROMEDIO-ESCANEO TO PTO-PROMEDIO (WKS-PTI)            
020100        END-IF                                                            
020200     END-IF                                                               
020300     MOVE ZERO TO WKS-SUMA-MOMENTUM WKS-CONTADOR-SECTORES.                
020400 230-CIERRE-CONTROL-ESCANEO-E. EXIT.                                      
020500                                                                          
020600*--------> SE REQUIEREN AL MENOS 2 PUNTOS HISTORICOS                      
020700 240-VERIFICA-DATOS-SUFICIENTES SECTION.                                  
020800     IF WKS-PUNTOS-CONTADOR >= 2                                          
020900        MOVE 1 TO WKS-DATOS-SUFICIENTES                                   
021000     END-IF.                                                              
021100 240-VERIFICA-DATOS-SUFICIENTES-E. EXIT.                                  
021200                                                                          
021300*--------------->   ENCABEZADO DEL LISTADO DE TENDENCIA                   
021400 250-IMPRIME-ENCABEZADO-TENDENCIA SECTION.                                
021500     MOVE "      REPORTE DE TENDENCIA HISTORICA - BVMTEN01"               
021600          TO TRP-LINEA-REPORTE                                            
021700     WRITE TRP-LINEA-REPORTE                                              
021800     MOVE SPACES TO TRP-LINEA-REPORTE                                     
021900     STRING "      PUNTOS EN EL LISTADO : " WKS-PUNTOS-CONTADOR           
022000            "      DE " PTO-FECHA (1) " " PTO-HORA (1)                    
022100            "  A  " PTO-FECHA (WKS-PUNTOS-CONTADOR)                       
022200            " " PTO-HORA (WKS-PUNTOS-CONTADOR)                            
022300         DELIMITED BY SIZE INTO TRP-LINEA-REPORTE                         
022400     WRITE TRP-LINEA-REPORTE                                              
022500     MOVE "      FECHA        HORA     MOMENTUM PROMEDIO"                 
022600          TO TRP-LINEA-REPORTE                                            
022700     WRITE TRP-LINEA-REPORTE                                              
022800     MOVE SPACES TO TRP-LINEA-REPORTE                                     
022900     WRITE TRP-LINEA-REPORTE.                                             
023000 250-IMPRIME-ENCABEZADO-TENDENCIA-E. EXIT.                                
023100                                                                          
023200*--------------->   UNA LINEA POR PUNTO DE TENDENCIA                      
023300 01 WKS-LINEA-PUNTO.                                                      
023400    02 FILLER                         PIC X(06) VALUE SPACES.             
023500    02 LP-FECHA                       PIC 9(08).                          
023600    02 FILLER                         PIC X(02) VALUE SPACES.             
023700    02 LP-HORA                        PIC 9(06).                          
023800    02 FILLER                         PIC X(05) VALUE SPACES.             
023900    02 LP-PROMEDIO                    PIC +ZZ9.99.                        
024000    02 FILLER                         PIC X(96) VALUE SPACES.             
024100 01 WKS-LINEA-PUNTO-R REDEFINES WKS-LINEA-PUNTO.                          
024200    02 LP-LINEA-COMPLETA              PIC X(132).                         
024300                                                                          
024400 260-IMPRIME-DETALLE-TENDENCIA SECTION.                                   
024500     MOVE PTO-FECHA    (WKS-PTI) TO LP-FECHA                              
024600     MOVE PTO-HORA     (WKS-PTI) TO LP-HORA                               
024700     MOVE PTO-PROMEDIO (WKS-PTI) TO LP-PROMEDIO                           
024800     WRITE TRP-LINEA-REPORTE FROM WKS-LINEA-PUNTO.                        
024900 260-IMPRIME-DETALLE-TENDENCIA-E. EXIT.                                   
025000                                                                          
025100*--------------->   CALCULA MAXIMO, MINIMO Y PUNTO ACTUAL                 
025200 270-CALCULA-EXTREMOS-TENDENCIA SECTION.                                  
025300     MOVE -999.99 TO WKS-MOMENTUM-MAXIMO                                  
025400     MOVE  999.99 TO WKS-MOMENTUM-MINIMO                                  
025500     PERFORM 271-EVALUA-UN-PUNTO                                          
025600        VARYING WKS-PTI FROM 1 BY 1                                       
025700        UNTIL WKS-PTI > WKS-PUNTOS-CONTADOR                               
025800     MOVE PTO-PROMEDIO (WKS-PUNTOS-CONTADOR) TO WKS-MOMENTUM-ACTUAL.      
025900 270-CALCULA-EXTREMOS-TENDENCIA-E. EXIT.                                  
026000                                                                          
026100 271-EVALUA-UN-PUNTO SECTION.                                             
026200     IF PTO-PROMEDIO (WKS-PTI) > WKS-MOMENTUM-MAXIMO                      
026300        MOVE PTO-PROMEDIO (WKS-PTI) TO WKS-MOMENTUM-MAXIMO                
026400        SET WKS-INDICE-MAXIMO TO WKS-PTI                                  
026500     END-IF                                                               
026600     IF PTO-PROMEDIO (WKS-PTI) < WKS-MOMENTUM-MINIMO                      
026700        MOVE PTO-PROMEDIO (WKS-PTI) TO WKS-MOMENTUM-MINIMO                
026800        SET WKS-INDICE-MINIMO TO WKS-PTI                                  
026900     END-IF.                                                              
027000 271-EVALUA-UN-PUNTO-E. EXIT.                                             
027100                                                                          
027200*--------------->   RESUMEN: MAXIMO, MINIMO, ACTUAL Y VEREDICTO           
027300 280-IMPRIME-RESUMEN-TENDENCIA SECTION.                                   
027400     MOVE SPACES TO TRP-LINEA-REPORTE                                     
027500     WRITE TRP-LINEA-REPORTE                                              
027600     MOVE WKS-MOMENTUM-MAXIMO TO WKS-MASCARA-PCT                          
027700     MOVE SPACES TO TRP-LINEA-REPORTE                                     
027800     STRING "      MOMENTUM MAXIMO   : " WKS-MASCARA-PCT                  
027900         DELIMITED BY SIZE INTO TRP-LINEA-REPORTE                         
028000     WRITE TRP-LINEA-REPORTE                                              
028100     MOVE WKS-MOMENTUM-MINIMO TO WKS-MASCARA-PCT                          
028200     MOVE SPACES TO TRP-LINEA-REPORTE                                     
028300     STRING "      MOMENTUM MINIMO   : " WKS-MASCARA-PCT                  
028400         DELIMITED BY SIZE INTO TRP-LINEA-REPORTE                         
028500     WRITE TRP-LINEA-REPORTE                                              
028600     MOVE WKS-MOMENTUM-ACTUAL TO WKS-MASCARA-PCT                          
028700     MOVE SPACES TO TRP-LINEA-REPORTE                                     
028800     STRING "      MOMENTUM ACTUAL   : " WKS-MASCARA-PCT                  
028900         DELIMITED BY SIZE INTO TRP-LINEA-REPORTE                         
029000     WRITE TRP-LINEA-REPORTE                                              
029100     MOVE SPACES TO TRP-LINEA-REPORTE                                     
029200     EVALUATE TRUE                                                        
029300        WHEN WKS-MOMENTUM-ACTUAL > 0                                      
029400           STRING "      VEREDICTO         : ALCISTA (BULLISH)"           
029500              DELIMITED BY SIZE INTO TRP-LINEA-REPORTE                    
029600        WHEN WKS-MOMENTUM-ACTUAL < 0                                      
029700           STRING "      VEREDICTO         : BAJISTA (BEARISH)"           
029800              DELIMITED BY SIZE INTO TRP-LINEA-REPORTE                    
029900        WHEN OTHER                                                        
030000           STRING "      VEREDICTO         : NEUTRAL"                     
030100              DELIMITED BY SIZE INTO TRP-LINEA-REPORTE                    
030200     END-EVALUATE                                                         
030300     WRITE TRP-LINEA-REPORTE.                                             
030400 280-IMPRIME-RESUMEN-TENDENCIA-E. EXIT.                                   
030500                                                                          
030600*--------------->   NO HAY SUFICIENTE HISTORIA PARA EL LISTADO            
030700 290-REPORTA-DATOS-INSUFICIENTES SECTION.                                 
030800     MOVE "   DATOS HISTORICOS INSUFICIENTES - SE REQUIEREN AL"           
030900          TO TRP-LINEA-REPORTE                                            
031000     WRITE TRP-LINEA-REPORTE                                              
031100     MOVE "   MENOS 2 PUNTOS DE ESCANEO PARA EL LISTADO DE"               
031200          TO TRP-LINEA-REPORTE                                            
031300     WRITE TRP-LINEA-REPORTE                                              
031400     MOVE "   TENDENCIA - SE DETIENE EL PROCESO"                          
031500          TO TRP-LINEA-REPORTE                                            
031600     WRITE TRP-LINEA-REPORTE.                                             
031700 290-REPORTA-DATOS-INSUFICIENTES-E. EXIT.                                 
031800                                                                          
031900*                 ----- SECTION TO STADISTICS -----                       
032000 140-STADISTICS SECTION.                                                  
032100     DISPLAY                                                              
032200     ">>>>>>>>>>>>>>>>>>>>>>> ESTADISTICAS <<<<<<<<<<<<<<<<<<<<<"         
032300     MOVE WKS-REG-LEIDOS TO WKS-MASCARA                                   
032400     DISPLAY                                                              
032500     "||  REGISTROS DE MOMENTUM LEIDOS : (" WKS-MASCARA       ")"         
032600     MOVE WKS-PUNTOS-CONTADOR TO WKS-MASCARA                              
032700     DISPLAY                                                              
032800     "||  PUNTOS DE TENDENCIA ARMADOS  : (" WKS-MASCARA       ")"         
032900     DISPLAY                                                              
033000     ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<".        
033100 140-STADISTICS-E. EXIT.                                                  
033200                                                                          
033300*                  ----- SECTION TO CLOSE FILES -----                     
033400 150-CLOSE-DATA SECTION.                                                  
033500     CLOSE HIST-MOMENTUM                                                  
033600     CLOSE TREND-REPORT.                                                  
033700 150-CLOSE-DATA-E. EXIT.                                                  
