000100******************************************************************        
000200*        COPY RESRUP01   -   RESULTADO DE RUPTURA DE PRECIO      *        
000300*        APLICACION  :  ANALISIS DE ROTACION DE SECTORES         *        
000400*        USADA POR   :  BVMRUP01 (ESCRITURA), REPORTE DE RUPTURA *        
000500*        UN REGISTRO POR CADA ACCION CANDIDATA A RUPTURA DEL     *        
000600*        SECTOR LIDER DEL DIA.  LONGITUD DE REGISTRO: 90.        *        
000700******************************************************************        
000800 01  BKR-REGISTRO-RESULTADO-RUPTURA.                                      
000900     05  BKR-TICKER-ACCION           PIC X(06).                           
001000     05  BKR-FECHA-RUPTURA           PIC 9(08).                           
001100     05  BKR-PRECIO-CIERRE           PIC S9(5)V99.                        
001200     05  BKR-MAXIMO-PREVIO           PIC S9(5)V99.                        
001300     05  BKR-PORCENTAJE-RUPTURA      PIC S9(3)V99.                        
001400     05  BKR-VOLUMEN                 PIC 9(12).                           
001500     05  BKR-VOLUMEN-PROMEDIO        PIC 9(12).                           
001600     05  BKR-RELACION-VOLUMEN        PIC S9(3)V99.                        
001700     05  BKR-PUNTAJE-CALIDAD         PIC S9(3).                           
001800     05  BKR-SENTIMIENTO-NOTICIA     PIC S9(1)V9(3).                      
001900     05  BKR-CANTIDAD-NOTICIAS       PIC 9(03).                           
002000     05  BKR-INDICADOR-NOTICIA       PIC X(01).                           
002100         88  BKR-CON-NOTICIAS            VALUE "Y".                       
002200         88  BKR-SIN-NOTICIAS            VALUE "N".                       
002300     05  FILLER                      PIC X(17).                           
