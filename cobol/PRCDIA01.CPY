000100******************************************************************        
000200*        COPY PRCDIA01   -   PRECIO DIARIO POR INSTRUMENTO       *        
000300*        APLICACION  :  ANALISIS DE ROTACION DE SECTORES         *        
000400*        USADA POR   :  BVMROT01, BVMRUP01                       *        
000500*        UN REGISTRO POR INSTRUMENTO Y POR DIA DE NEGOCIACION,   *        
000600*        ARCHIVO ORDENADO POR PRC-TICKER Y PRC-FECHA-NEGOCIO     *        
000700*        ASCENDENTE.  LONGITUD DE REGISTRO: 55.                  *        
000800******************************************************************        
000900 01  PRC-REGISTRO-PRECIO-DIARIO.                                          
001000     05  PRC-TICKER                PIC X(06).                             
001100     05  PRC-FECHA-NEGOCIO         PIC 9(08).                             
001200     05  PRC-FECHA-NEGOCIO-R REDEFINES PRC-FECHA-NEGOCIO.                 
001300         10  PRC-FEC-ANIO          PIC 9(04).                             
001400         10  PRC-FEC-MES           PIC 9(02).                             
001500         10  PRC-FEC-DIA           PIC 9(02).                             
001600     05  PRC-PRECIO-APERTURA       PIC S9(5)V99.                          
001700     05  PRC-PRECIO-MAXIMO         PIC S9(5)V99.                          
001800     05  PRC-PRECIO-MINIMO         PIC S9(5)V99.                          
001900     05  PRC-PRECIO-CIERRE         PIC S9(5)V99.                          
002000     05  PRC-VOLUMEN-ACCIONES      PIC 9(12).                             
002100     05  FILLER                    PIC X(01).                             
