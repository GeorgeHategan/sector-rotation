000100******************************************************************        
000200*        COPY NOTSEN01   -   SENTIMIENTO DE NOTICIAS POR ACCION  *        
000300*        APLICACION  :  ANALISIS DE ROTACION DE SECTORES         *        
000400*        USADA POR   :  BVMRUP01                                 *        
000500*        CERO O VARIOS REGISTROS POR ACCION, ARCHIVO ORDENADO    *        
000600*        POR NWS-TICKER-ACCION.  LONGITUD DE REGISTRO: 11.       *        
000700******************************************************************        
000800 01  NWS-REGISTRO-SENTIMIENTO.                                            
000900     05  NWS-TICKER-ACCION         PIC X(06).                             
001000     05  NWS-PUNTAJE-SENTIMIENTO   PIC S9(1)V9(3).                        
001100     05  FILLER                    PIC X(01).                             
