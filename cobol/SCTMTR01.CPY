000100******************************************************************        
000200*        COPY SCTMTR01   -   MAESTRO DE SECTORES DE MERCADO      *        
000300*        APLICACION  :  ANALISIS DE ROTACION DE SECTORES         *        
000400*        USADA POR   :  BVMROT01, BVMRUP01                       *        
000500*        UN REGISTRO POR CADA UNO DE LOS 13 SECTORES DEL         *        
000600*        UNIVERSO.  EL ORDEN DEL ARCHIVO ES EL ORDEN EN QUE SE   *        
000700*        IMPRIME EL REPORTE DE ROTACION.  LONGITUD: 33.          *        
000800******************************************************************        
000900 01  SCM-REGISTRO-MAESTRO-SECTOR.                                         
001000     05  SCM-TICKER-SECTOR         PIC X(06).                             
001100     05  SCM-NOMBRE-SECTOR         PIC X(25).                             
001200     05  SCM-CLASE-SECTOR          PIC X(01).                             
001300         88  SCM-SECTOR-CICLICO        VALUE "C".                         
001400         88  SCM-SECTOR-DEFENSIVO      VALUE "D".                         
001500         88  SCM-SECTOR-OTRO           VALUE " ".                         
001600     05  FILLER                    PIC X(01).                             
