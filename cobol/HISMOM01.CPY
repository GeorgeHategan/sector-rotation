000100******************************************************************        
000200*        COPY HISMOM01   -   MOMENTUM HISTORICO POR ESCANEO      *        
000300*        APLICACION  :  ANALISIS DE ROTACION DE SECTORES         *        
000400*        USADA POR   :  BVMTEN01                                 *        
000500*        UN REGISTRO POR SECTOR Y POR CORRIDA DE ESCANEO,        *        
000600*        ARCHIVO ORDENADO POR FECHA/HORA DE ESCANEO ASCENDENTE.  *        
000700*        BVMTEN01 ACUMULA POR QUIEBRE DE CONTROL SOBRE LA LLAVE  *        
000800*        FECHA/HORA PARA OBTENER EL PROMEDIO DE CADA CORRIDA.    *        
000900*        LONGITUD DE REGISTRO: 39 (RESERVA PARA CRECIMIENTO).    *        
001000******************************************************************        
001100 01  HMO-REGISTRO-MOMENTUM-HIST.                                          
001200     05  HMO-FECHA-ESCANEO         PIC 9(08).                             
001300     05  HMO-HORA-ESCANEO          PIC 9(06).                             
001400     05  HMO-MOMENTUM-SECTOR       PIC S9(3)V99.                          
001500     05  FILLER                    PIC X(20).                             
